000100********************************************
000200*                                          *
000300*  Run Date / Time Work Area               *
000400*     Used For Report Heading & Audit       *
000500*     Timestamp - ISO-like form built here. *
000600********************************************
000700*
000800* 06/12/25 vbc - Created, lifted the UK/USA/Intl
000900*                redefine idiom from py000/pyrgstr.
000950* 17/01/26 vbc - Dropped WS-UK - nothing in the PROCEDURE
000960*                DIVISION ever moved a date through it, same as
000970*                the Sq-Guess-Alpha/Wk-Sub-3/Wk-Len cleanup;
000980*                WS-ISO is the only redefine this run needs.
001000*
001100 01  WSE-Date-Block.
001110     03  WSE-Date.
001120         05  WSE-Year        pic 9(4).
001130         05  WSE-Month       pic 99.
001140         05  WSE-Days        pic 99.
001150     03  WSE-Time.
001160         05  WSE-HH          pic 99.
001170         05  WSE-MM          pic 99.
001180         05  WSE-SS          pic 99.
001190         05  filler          pic 9(2).
001900*
002000 01  WS-Date-Formats.
002100     03  WS-Date             pic x(10)   value "9999-99-99".
002800     03  WS-ISO   redefines WS-Date.
002900         05  WS-ISO-Year     pic 9(4).
003000         05  filler          pic x.
003100         05  WS-ISO-Month    pic 99.
003200         05  filler          pic x.
003300         05  WS-ISO-Days     pic 99.
003400*
003500 01  WSD-Time.
003600     03  WSD-HH              pic 99      value zero.
003700     03  WSD-C1              pic x       value ":".
003800     03  WSD-MM              pic 99      value zero.
003900     03  WSD-C2              pic x       value ":".
004000     03  WSD-SS              pic 99      value zero.
004100*
004200 01  WS-Timestamp            pic x(19)   value spaces.
004300* Built as YYYY-MM-DDTHH:MM:SS for AUDIT
004400*
