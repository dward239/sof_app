000100********************************************
000200*                                          *
000300*  Record Definition For Sample File       *
000400*     One Measured Result Per Record       *
000500*     No Key - Read Sequentially Only       *
000600********************************************
000700*  File size 95 bytes (Bureau Std RC-4 note says ~80,
000800*  actual sum of fields below is 95 - see
000900*  NOTE/BATCH-ID remark in RC-4's own
001000*  FILES table, which is approximate).
001100*
001200* 04/12/25 vbc - Created from the Bureau Std RC-4 sample layout.
001300* 11/12/25 vbc - Value/Sigma made sign trailing separate
001400*                so external size matches RC-4's 16 bytes.
001500*
001600 01  RC-Sample-Record.
001700     03  Smp-Nuclide         pic x(12).
001800* Free-form, e.g. "137Cs","cs137"
001900     03  Smp-Value           pic s9(9)v9(6)
002000                              sign is trailing separate.
002100* Measured concentration magnitude
002200     03  Smp-Unit            pic x(16).
002300* e.g. "Bq/g","pCi/g","dpm/100cm^2"
002400     03  Smp-Sigma           pic s9(9)v9(6)
002500                              sign is trailing separate.
002600* 1-sigma absolute uncertainty, same unit
002700     03  Smp-Sigma-Flag      pic x.
002800* Y = sigma present, N = absent
002900     03  Smp-Note            pic x(20).
003000* Carried through, not used in math
003100     03  Smp-Batch-Id        pic x(10).
003200* Optional sample/batch identifier
003300     03  filler              pic x(04).
003400* Reserved for growth
003500*
