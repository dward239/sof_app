000100********************************************
000200*                                          *
000300*  Record Definition For Alias File        *
000400*     Raw Name To Canonical Nuclide         *
000500*     No Key - Loaded To WS Table On SOJ    *
000600********************************************
000700*  File size 36 bytes.
000800*
000900* 04/12/25 vbc - Created from the Bureau Std RC-4 alias layout.
001000*
001100 01  RC-Alias-Record.
001200     03  Ali-Alias           pic x(20).
001300* Raw alias text - key is this value
001400* lower-cased, spaces/underscores out
001500     03  Ali-Canonical       pic x(12).
001600* Canonical nuclide to substitute
001700     03  filler              pic x(04).
001800* Reserved for growth
001900*
