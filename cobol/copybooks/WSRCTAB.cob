000100********************************************
000200*                                          *
000300*  Working Tables For SOF Compliance Run   *
000400*    Unit Factors, Limits, Aliases & The    *
000500*    Merged-Nuclide Work Table               *
000600********************************************
000700*  THESE TABLE SIZES MAY NEED CHANGING
000800*
000900* 05/12/25 vbc - Created.
001000* 09/12/25 vbc - Added Rc-Merge-Tab for dup combination (step 4).
001100* 15/12/25 vbc - Unit factors widened to 9(13) to hold TBq.
001200*
001300* Unit-Kind codes:  A = activity numerator (base Bq)
001400*                   D = dose numerator      (base Sv)
001500*                   M = mass denominator    (base g)
001600*                   R = area denominator    (base cm**2)
001700*                   V = volume denominator  (base mL)
001800*                   T = time denominator    (base s)
001900*
002000 01  RC-Unit-Tab-Init.
002100*       ---- Activity (numerator), base = Bq -------------
002200     03  filler.
002300         05  pic x(8)           value "BQ".
002400         05  pic x              value "A".
002500         05  pic s9(13)v9(6)    value 1            comp-3.
002600     03  filler.
002700         05  pic x(8)           value "KBQ".
002800         05  pic x              value "A".
002900         05  pic s9(13)v9(6)    value 1000         comp-3.
003000     03  filler.
003100         05  pic x(8)           value "MBQ".
003200         05  pic x              value "A".
003300         05  pic s9(13)v9(6)    value 1000000      comp-3.
003400     03  filler.
003500         05  pic x(8)           value "GBQ".
003600         05  pic x              value "A".
003700         05  pic s9(13)v9(6)    value 1000000000   comp-3.
003800     03  filler.
003900         05  pic x(8)           value "TBQ".
004000         05  pic x              value "A".
004100         05  pic s9(13)v9(6)    value 1000000000000 comp-3.
004200     03  filler.
004300         05  pic x(8)           value "CI".
004400         05  pic x              value "A".
004500         05  pic s9(13)v9(6)    value 37000000000   comp-3.
004600     03  filler.
004700         05  pic x(8)           value "MCI".
004800         05  pic x              value "A".
004900         05  pic s9(13)v9(6)    value 37000000      comp-3.
005000     03  filler.
005100         05  pic x(8)           value "UCI".
005200         05  pic x              value "A".
005300         05  pic s9(13)v9(6)    value 37000         comp-3.
005400     03  filler.
005500         05  pic x(8)           value "NCI".
005600         05  pic x              value "A".
005700         05  pic s9(13)v9(6)    value 37            comp-3.
005800     03  filler.
005900         05  pic x(8)           value "PCI".
006000         05  pic x              value "A".
006100         05  pic s9(13)v9(6)    value 0.037         comp-3.
006200     03  filler.
006300         05  pic x(8)           value "DPM".
006400         05  pic x              value "A".
006500         05  pic s9(13)v9(6)    value 0.016667      comp-3.
006600* 1/60 rounded to 6 places
006700     03  filler.
006800         05  pic x(8)           value "DPS".
006900         05  pic x              value "A".
007000         05  pic s9(13)v9(6)    value 1             comp-3.
007100*       ---- Dose (numerator), base = Sv -----------------
007200     03  filler.
007300         05  pic x(8)           value "SV".
007400         05  pic x              value "D".
007500         05  pic s9(13)v9(6)    value 1             comp-3.
007600     03  filler.
007700         05  pic x(8)           value "MSV".
007800         05  pic x              value "D".
007900         05  pic s9(13)v9(6)    value 0.001         comp-3.
008000     03  filler.
008100         05  pic x(8)           value "USV".
008200         05  pic x              value "D".
008300         05  pic s9(13)v9(6)    value 0.000001      comp-3.
008400     03  filler.
008500         05  pic x(8)           value "REM".
008600         05  pic x              value "D".
008700         05  pic s9(13)v9(6)    value 0.01          comp-3.
008800     03  filler.
008900         05  pic x(8)           value "MREM".
009000         05  pic x              value "D".
009100         05  pic s9(13)v9(6)    value 0.00001       comp-3.
009200*       ---- Mass (denominator), base = g -----------------
009300     03  filler.
009400         05  pic x(8)           value "G".
009500         05  pic x              value "M".
009600         05  pic s9(13)v9(6)    value 1             comp-3.
009700     03  filler.
009800         05  pic x(8)           value "KG".
009900         05  pic x              value "M".
010000         05  pic s9(13)v9(6)    value 1000          comp-3.
010100     03  filler.
010200         05  pic x(8)           value "MG".
010300         05  pic x              value "M".
010400         05  pic s9(13)v9(6)    value 0.001         comp-3.
010500     03  filler.
010600         05  pic x(8)           value "UG".
010700         05  pic x              value "M".
010800         05  pic s9(13)v9(6)    value 0.000001      comp-3.
010900*       ---- Area (denominator), base = cm**2 -------------
011000     03  filler.
011100         05  pic x(8)           value "CM2".
011200         05  pic x              value "R".
011300         05  pic s9(13)v9(6)    value 1             comp-3.
011400     03  filler.
011500         05  pic x(8)           value "M2".
011600         05  pic x              value "R".
011700         05  pic s9(13)v9(6)    value 10000         comp-3.
011800     03  filler.
011900         05  pic x(8)           value "B100CM2".
012000         05  pic x              value "R".
012100         05  pic s9(13)v9(6)    value 100           comp-3.
012200* the "per 100 cm**2" bundle token
012300*       ---- Volume (denominator), base = mL --------------
012400     03  filler.
012500         05  pic x(8)           value "ML".
012600         05  pic x              value "V".
012700         05  pic s9(13)v9(6)    value 1             comp-3.
012800     03  filler.
012900         05  pic x(8)           value "L".
013000         05  pic x              value "V".
013100         05  pic s9(13)v9(6)    value 1000          comp-3.
013200     03  filler.
013300         05  pic x(8)           value "M3".
013400         05  pic x              value "V".
013500         05  pic s9(13)v9(6)    value 1000000       comp-3.
013600*       ---- Time (denominator), base = s ------------------
013700     03  filler.
013800         05  pic x(8)           value "S".
013900         05  pic x              value "T".
014000         05  pic s9(13)v9(6)    value 1             comp-3.
014100     03  filler.
014200         05  pic x(8)           value "MIN".
014300         05  pic x              value "T".
014400         05  pic s9(13)v9(6)    value 60            comp-3.
014500     03  filler.
014600         05  pic x(8)           value "H".
014700         05  pic x              value "T".
014800         05  pic s9(13)v9(6)    value 3600          comp-3.
014900     03  filler.
015000         05  pic x(8)           value "D".
015100         05  pic x              value "T".
015200         05  pic s9(13)v9(6)    value 86400         comp-3.
015300     03  filler.
015400         05  pic x(8)           value "YR".
015500         05  pic x              value "T".
015600         05  pic s9(13)v9(6)    value 31557600      comp-3.
015700*
015800 01  RC-Unit-Tab redefines RC-Unit-Tab-Init.
015900     03  Unit-Entry              occurs 32 times.
016000         05  Unit-Code           pic x(8).
016100         05  Unit-Kind           pic x.
016200         05  Unit-Factor         pic s9(13)v9(6)    comp-3.
016300*
016400 77  Unit-Tab-Max                pic 999 comp        value 32.
016500*
016600********************************************
016700*  In-Memory Limit Table - loaded from the  *
016800*  LIMITS file at 0200-Load-Limits.          *
016900********************************************
017000 01  RC-Limit-Tab.
017100     03  RC-Limit-Entry          occurs 200 times
017200                                  indexed by Lmt-Ix.
017300         05  Lt-Nuclide          pic x(12).
017400         05  Lt-Value            pic s9(9)v9(6)     comp-3.
017500         05  Lt-Unit             pic x(16).
017600         05  Lt-Category         pic x(12).
017700         05  Lt-Rule-Name        pic x(20).
017750         05  filler              pic x(04).
017800 77  Limit-Tab-Count              pic 999 comp        value zero.
017900 77  Limit-Tab-Max                pic 999 comp        value 200.
018000*
018100********************************************
018200*  In-Memory Alias Table - loaded from the  *
018300*  ALIASES file (optional) at 0300-.         *
018400********************************************
018500 01  RC-Alias-Tab.
018600     03  RC-Alias-Entry          occurs 200 times
018700                                  indexed by Ali-Ix.
018800         05  Al-Key              pic x(20).
018900         05  Al-Canonical        pic x(12).
018950         05  filler              pic x(04).
019000 77  Alias-Tab-Count              pic 999 comp        value zero.
019100 77  Alias-Tab-Max                pic 999 comp        value 200.
019200*
019300********************************************
019400*  Merged-Nuclide Work Table - built by the  *
019500*  0400-/0500- duplicate-combination logic.  *
019600********************************************
019700 01  RC-Merge-Tab.
019800     03  RC-Merge-Entry          occurs 200 times
019900                                  indexed by Mrg-Ix.
020000         05  Mg-Nuclide          pic x(12).
020100         05  Mg-Conv-Value       pic s9(11)v9(8)    comp-3.
020200         05  Mg-Limit-Value      pic s9(9)v9(6)      comp-3.
020300         05  Mg-Limit-Unit       pic x(16).
020400         05  Mg-Rule-Name        pic x(20).
020500         05  Mg-Category         pic x(12).
020600         05  Mg-Sigma-Sq-Sum     pic s9(13)v9(10)   comp-3.
020700         05  Mg-Has-Sigma        pic x.
020800         05  Mg-Fraction         pic s9(3)v9(8)     comp-3.
020900         05  Mg-Fraction-Sigma   pic s9(3)v9(8)     comp-3.
021000         05  Mg-Allowed-Addl     pic s9(9)v9(6)     comp-3.
021050         05  filler              pic x(04).
021100 77  Merge-Tab-Count               pic 999 comp        value zero.
021200 77  Merge-Tab-Max                 pic 999 comp        value 200.
021300*
021400********************************************
021500*  Unmapped-Alias List - names changed only  *
021600*  by the regex rules (audit visibility).    *
021700********************************************
021800 01  RC-Unmapped-Tab.
021900     03  RC-Unmapped-Entry       occurs 100 times
022000                                  indexed by Unm-Ix.
022100         05  Unm-Name            pic x(12).
022150         05  filler              pic x(04).
022200 77  Unmapped-Tab-Count            pic 999 comp        value zero.
022300 77  Unmapped-Tab-Max               pic 999 comp        value 100.
022400*
