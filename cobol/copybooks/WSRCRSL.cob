000100********************************************
000200*                                          *
000300*  Record Definition For Results File      *
000400*     One Merged Nuclide Row Per Record     *
000500*     No Key - Written Sequentially Only    *
000600********************************************
000700*  File size 117 bytes.
000800*
000900* 05/12/25 vbc - Created from the Bureau Std RC-4 result layout.
001000* 11/12/25 vbc - Fraction fields made sign trailing
001100*                separate, added sigma-present flag as
001200*                field is absent when no sample had sigma.
001300*
001400 01  RC-Result-Record.
001500     03  Rsl-Nuclide-Canon       pic x(12).
001600     03  Rsl-Conc-Display        pic x(30).
001700* Converted value + limit unit,
001800* 4 sig figs - see 0600-.
001900     03  Rsl-Limit-Display       pic x(30).
002000* Limit value + unit, 4 sig figs
002100     03  Rsl-Fraction            pic s9(3)v9(8)
002200                                  sign is trailing separate.
002300     03  Rsl-Fraction-Sigma      pic s9(3)v9(8)
002400                                  sign is trailing separate.
002500     03  Rsl-Fraction-Sigma-Flag pic x.
002600* Y = sigma present, N = absent
002700     03  Rsl-Allowed-Additional  pic s9(9)v9(6)
002800                                  sign is trailing separate.
002900     03  filler                  pic x(04).
003000* Reserved for growth
003100*
