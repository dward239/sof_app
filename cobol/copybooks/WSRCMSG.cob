000100********************************************
000200*                                          *
000300*  Error / Abort Messages For SOF Run      *
000400*     Each Aborts The Run With A Distinct  *
000500*     Message Per Bureau Std RC-4's Table.  *
000600********************************************
000700*
000800* 06/12/25 vbc - Created.
000850* 09/01/26 vbc - Error-Code now carries the numeric RC0nn suffix
000860*                alongside Error-Detail's text, so 0800-Write-
000870*                Audit can stamp ABORT-CODE= ahead of ABORT-
000880*                REASON= on the audit trail; ticket RC-142.
000890* 16/01/26 vbc - Widened Error-Detail 40 -> 110 - RC010/RC012/
000891*                RC013 now STRING the offending unit(s) and/or
000892*                nuclide onto the canned text per RC-4's batch
000893*                step 3, and 40 bytes left no room.  Also fixed
000894*                RC014's PIC - the VALUE literal ran one byte
000895*                past the declared PIC X(34); widened to X(36)
000896*                to match RC015's sibling width.  Ticket RC-147.
000900*
001000 01  Error-Messages.
001100* System wide.
001200     03  RC001    pic x(44) value
001300         "RC001 Aborting run - see message above - RC".
001400     03  RC002    pic x(40) value
001500         "RC002 Required input field/column blank".
001600* Module specific.
001700     03  RC010    pic x(49) value
001800         "RC010 Counts unit detected in SAMPLES - RC010 - ".
001900     03  RC011    pic x(43) value
002000         "RC011 Category filter matched no LIMITS - ".
002100     03  RC012    pic x(48) value
002200         "RC012 No LIMIT found for sample nuclide(s) - ".
002300     03  RC013    pic x(45) value
002400         "RC013 Sample unit not convertible to limit - ".
002500     03  RC014    pic x(36) value
002600         "RC014 LIMITS file does not exist - ".
002700     03  RC015    pic x(36) value
002800         "RC015 SAMPLES file does not exist - ".
002850     03  filler                pic x(10)   value spaces.
002900*
003000 01  Error-Code          pic 999            comp.
003100 01  Error-Detail        pic x(110)         value spaces.
003200*
