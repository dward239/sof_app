000100********************************************
000200*                                          *
000300*  General Working Storage For SOF Run     *
000400*     Summary Fields, Switches, Counters,  *
000500*     File-Integrity Stamps & Sqrt Work.    *
000600********************************************
000700*
000800* 06/12/25 vbc - Created.
000900* 12/12/25 vbc - Added Sqrt work area for quadrature sigma
001000*                (no intrinsic FUNCTION SQRT permitted here).
001100* 18/12/25 vbc - Added file-integrity block, one per input file.
001150* 09/01/26 vbc - Added Ws-Edit-Code (audit line now carries the
001160*                numeric RC0nn code ahead of the message text);
001170*                dropped Wk-Sub-3, Wk-Len and Sq-Guess-Alpha -
001180*                none were ever picked up by a live PERFORM
001190*                VARYING or STRING/display edit; ticket RC-142.
001195* 16/01/26 vbc - Widened WS-Audit-Line 100 -> 160 and added the
001196*                CBL_CHECK_FILE_EXIST info area below, to match
001197*                WSRCMSG.cob's wider Error-Detail; ticket RC-147.
001200*
001300 01  Prog-Name                   pic x(15) value "RC010 (1.0.00)".
001400 01  App-Version                 pic x(12) value "RC-SOF 1.0.0".
001500*
001510********************************************
001520*  Generic Numeric-Edit Scratch - a COMP-3 or *
001530*  COMP item must land here before it goes    *
001540*  into a STRING statement (STRING moves raw   *
001550*  bytes, not display digits - packed fields   *
001560*  straight into AUDIT/REPORT lines come out    *
001570*  as garbage).  Reused throughout 0800-/0900-. *
001580********************************************
001590 01  WS-Edit-Work.
001592     03  Ws-Edit-Amt              pic -(7)9.999999.
001593     03  Ws-Edit-Cnt              pic zzzz9.
001594     03  Ws-Edit-Bytes            pic z(8)9.
001595     03  Ws-Edit-Code             pic 999.
001596     03  filler                   pic x(04)   value spaces.
001597*
001598 01  WS-Rc-Summary.
001700     03  Sum-Rule-Name            pic x(20)   value spaces.
001800     03  Sum-Category             pic x(12)   value spaces.
001900     03  Sum-Sof-Total            pic s9(5)v9(8) comp-3.
002000     03  Sum-Sof-Sigma            pic s9(5)v9(8) comp-3.
002100     03  Sum-Sof-Sigma-Flag       pic x       value "N".
002200     03  Sum-Pass-Limit           pic x       value "N".
002300     03  Sum-Margin-To-1          pic s9(5)v9(8) comp-3.
002310     03  filler                   pic x(10)   value spaces.
002400*
002500 01  WS-Switches.
002600     03  WS-Eof-Flag              pic x       value "N".
002700         88  Rc-At-Eof                       value "Y".
002800     03  WS-Missing-As-Zero       pic x       value "Y".
002900         88  Rc-Missing-As-Zero              value "Y".
003000* default ON, cf UPSI-0
003100     03  WS-Combine-Dups          pic x       value "Y".
003200         88  Rc-Combine-Dups                 value "Y".
003300* default ON, cf UPSI-1
003400     03  WS-Category-Requested    pic x       value "N".
003500     03  WS-Category-Filter       pic x(12)   value spaces.
003600     03  WS-Abort-Pending         pic x       value "N".
003700         88  Rc-Abort-Run                     value "Y".
003750     03  filler                   pic x(06)   value spaces.
003800*
003900 01  WS-Counters.
004000     03  Wk-Read-Cnt              pic 9(5)    comp.
004100     03  Wk-Matched-Cnt           pic 9(5)    comp.
004200     03  Wk-Dropped-Cnt           pic 9(5)    comp.
004300     03  Wk-Sub-1                 binary-char unsigned.
004400     03  Wk-Sub-2                 binary-char unsigned.
004650     03  filler                   pic x(06)   value spaces.
004700*
004800********************************************
004900*  File-Integrity Block - one per input file *
005000*  (path, exists flag, size in bytes) - used  *
005100*  to build the AUDIT record's FILE-INTEGRITY  *
005200*  section.  Byte-count stamp only, NOT a      *
005300*  SHA-256 digest - Bureau Std RC-4 allows it.  *
005400********************************************
005500 01  WS-File-Integrity-Tab.
005600     03  WS-Fi-Entry              occurs 3 times
005700                                   indexed by Fi-Ix.
005800         05  Fi-File-Name         pic x(10).
005900         05  Fi-Exists-Flag       pic x.
006000         05  Fi-Size-Bytes        pic 9(9)    comp.
006050         05  filler               pic x(05).
006060*
006070********************************************
006080*  CBL_CHECK_FILE_EXIST Info Area - layout   *
006090*  per the GnuCOBOL run-time manual; called   *
006100*  from 0100- to stamp the real byte count    *
006110*  into Fi-Size-Bytes (no CALL linkage is     *
006120*  otherwise used in this program).           *
006130********************************************
006140 01  WS-File-Info                      value zero.
006150     03  WS-Fi-File-Size              pic 9(18) comp.
006160     03  WS-Fi-Mod-Dd                 pic 9(2)  comp.
006170     03  WS-Fi-Mod-Mo                 pic 9(2)  comp.
006180     03  WS-Fi-Mod-Yyyy               pic 9(4)  comp.
006190     03  WS-Fi-Mod-Hh                 pic 9(2)  comp.
006200     03  WS-Fi-Mod-Mm                 pic 9(2)  comp.
006210     03  WS-Fi-Mod-Ss                 pic 9(2)  comp.
006220     03  filler                       pic 9(2)  comp.
006230*
006240********************************************
006300*  Square-Root Work Area (Newton-Raphson)    *
006400*  Quadrature of FRACTION-SIGMA needs sqrt    *
006500*  but no intrinsic FUNCTION is used here.    *
006600********************************************
006700 01  WS-Sqrt-Work.
006800     03  Sq-Input                 pic s9(13)v9(10) comp-3.
006900     03  Sq-Guess                 pic s9(13)v9(10) comp-3.
007000     03  Sq-Prev-Guess            pic s9(13)v9(10) comp-3.
007100     03  Sq-Diff                  pic s9(13)v9(10) comp-3.
007200     03  Sq-Iterations            pic 99      comp.
007250     03  filler                   pic x(04)   value spaces.
007500*
007600********************************************
007700*  Audit Line Area - labeled-line output.    *
007800********************************************
007900 01  WS-Audit-Line                pic x(160)  value spaces.
008000*
008100********************************************
008200*  4-Significant-Figure Display Work Area    *
008300*  used by 0600-Compute-Fractions for the     *
008400*  CONC-DISPLAY / LIMIT-DISPLAY fields.        *
008500********************************************
008600 01  WS-Sigfig-Work.
008700     03  Sf-Value                 pic s9(11)v9(8) comp-3.
008800     03  Sf-Unit                  pic x(16)   value spaces.
008900     03  Sf-Edited                pic x(22)   value spaces.
008950     03  filler                   pic x(04)   value spaces.
009000*
