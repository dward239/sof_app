000100********************************************
000200*                                          *
000300*  Record Definition For Limit File        *
000400*     One Regulatory Limit Per Record       *
000500*     No Key - Loaded To WS Table On SOJ    *
000600********************************************
000700*  File size 110 bytes.
000800*
000900* 04/12/25 vbc - Created from the Bureau Std RC-4 limit layout.
001000* 11/12/25 vbc - Value made sign trailing separate to
001100*                match RC-4's 16 byte field.
001200*
001300 01  RC-Limit-Record.
001400     03  Lmt-Nuclide         pic x(12).
001500* Canonicalized by regex rules only,
001600* NOT by the alias table - see 3100-.
001700     03  Lmt-Value           pic s9(9)v9(6)
001800                              sign is trailing separate.
001900* Regulatory limit magnitude
002000     03  Lmt-Unit            pic x(16).
002100* Limit unit text
002200     03  Lmt-Category        pic x(12).
002300* e.g. "SOIL","SURFACE" - optional
002400     03  Lmt-Rule-Name       pic x(20).
002500* Optional rule/regulation identifier
002600     03  Lmt-Rule-Rev        pic x(10).
002700* Carried, not used in math
002800     03  Lmt-Provenance      pic x(20).
002900* Carried, not used in math
003000     03  filler              pic x(04).
003100* Reserved for growth
003200*
