000100*****************************************************************
000200*                                                                *
000300*                 Sum-Of-Fractions Compliance Batch             *
000400*          Radiological Sample Vs Regulatory Limit Check        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         RC010.
001200***
001300 author.             R T Halvorsen.
001400***
001500 installation.       Commonwealth Bureau Of Radiological Health.
001600***
001700 date-written.       03/04/87.
001800***
001900 date-compiled.
002000***
002100 security.           Unclassified - Internal Use Only.
002200***
002300 remarks.            Sum-Of-Fractions Compliance Batch.
002400*                    Reads a sample result file and a regulatory
002500*                    limit file, matches each sample to its limit,
002600*                    converts units, sums the fractions and passes
002700*                    the batch if the total is <= 1.0.
002800***
002900*    Version.            See Prog-Name in WS.
003000***
003100*    Called modules.     None.
003200***
003300*    Files used.
003400*                        SAMPLES.  Measured results - input.
003500*                        LIMITS.   Regulatory limits - input.
003600*                        ALIASES.  Optional name aliases - input.
003700*                        RESULTS.  Per-nuclide detail - output.
003800*                        AUDIT.    Run-audit record - output.
003900*                        REPORT.   Printed summary - output.
004000***
004100*    Error messages used.
004200*                        RC001, RC002, RC010-RC015.  See WSRCMSG.
004300***
004400* Changes:
004500* 03/04/87 rth  - 1.00  Written for the Bureau's first full year
004600*    of
004700*                       sum-of-fractions soil screening.
004800* 19/08/87 rth  - 1.01  Added ALIASES file support for lab
004900*    submittals
005000*                       that use common names instead of symbols.
005100* 11/02/88 rth  - 1.02  Corrected dpm-to-Bq factor, was inverted.
005200* 30/06/89 jwk  - 1.03  Added category filter for SOIL/SURFACE
005300*    runs.
005400* 14/01/91 jwk  - 1.04  Quadrature combination of sigma on dup
005500*    combine.
005600* 22/09/92 rth  - 1.05  Widened limit table to 200 entries, was
005700*    100.
005800* 08/03/94 mds  - 1.06  Added per-100cm2 surface bundle
005900*    conversion.
006000* 17/11/95 mds  - 1.07  File-status driven aborts replaced ON SIZE
006100*    ERROR
006200*                       traps throughout - prior method missed a
006300*    few.
006400* 02/05/97 mds  - 1.08  Added byte-count file-integrity stamp to
006500*    audit.
006600* 09/12/98 klt  - 1.09  Y2K. Dates are ccyymmdd throughout, none
006700*    of the
006800*                       old yy-only fields remain. Tested into
006900*    2000-2001.
007000* 14/07/99 klt  - 1.10  Confirmed century rollover on test data,
007100*    no chg.
007200* 03/03/03 klt  - 1.11  Combine-duplicates made an UPSI switch,
007300*    was
007400*                       hard-coded on.
007500* 21/10/08 dpr  - 1.12  Unit table widened for TBq, GBq activity
007600*    ranges
007700*                       now seen from the new counting lab.
007800* 15/06/14 dpr  - 1.13  Report widened to 132 cols, was 100, to
007900*    fit
008000*                       four extra rate columns borrowed from
008100*    payroll
008200*                       print chain conventions.
008300* 27/01/19 dpr  - 1.14  Added unmapped-alias trailer to audit and
008400*                       report for regulatory visibility.
008500* 02/02/26 vbc  - 1.15  Migration to Open Cobol v3.00.00,
008600*    housekeeping
008700*                       only, no logic changes.
008800* 09/03/26 vbc  - 1.16  Rewritten to use in-line duplicate
008900*    combination
009000*                       (was a separate pass, slow on large
009100*    batches).
009200***
009300******************************************************************
009400*    ******
009500*
009600* Copyright Notice.
009700* ****************
009800*
009900* This program is part of the Bureau's Radiological Compliance
010000*    suite
010100* and is copyright (c) R T Halvorsen and later contributors,
010200*    1987-2026.
010300*
010400* Distributed for use within the Bureau and its contracted
010500*    laboratories
010600* only.  Not for resale or redistribution outside the Bureau
010700*    without
010800* written consent of the Bureau's data-systems office.
010900*
011000* This program is supplied as-is.  If it breaks you still own the
011100* sample backlog, but tell data-systems about it so the fix gets
011200* carried forward to next year's copy.
011300*
011400******************************************************************
011500*    ******
011600*
011700 environment             division.
011800*===============================
011900*
012000 configuration           section.
012100 source-computer.        RDF-3000.
012200 object-computer.        RDF-3000.
012300 special-names.
012400     C01 is Top-Of-Form
012500     Class Rc-Digit is "0123456789"
012600     upsi-0 missing-limit-switch
012700     upsi-1 combine-dups-switch
012800     upsi-2 category-filter-switch.
012900*
013000 input-output             section.
013100 file-control.
013200*
013300     select  Sample-File   assign to "SAMPLES"
013400             organization  sequential
013500             file status   is Ws-Sample-Status.
013600*
013700     select  Limit-File    assign to "LIMITS"
013800             organization  sequential
013900             file status   is Ws-Limit-Status.
014000*
014100     select  Alias-File    assign to "ALIASES"
014200             organization  sequential
014300             file status   is Ws-Alias-Status.
014400*
014500     select  Result-File   assign to "RESULTS"
014600             organization  sequential
014700             file status   is Ws-Result-Status.
014800*
014900     select  Audit-File    assign to "AUDIT"
015000             organization  sequential
015100             file status   is Ws-Audit-Status.
015200*
015300     select  Print-File    assign to "REPORT"
015400             organization  sequential
015500             file status   is Ws-Print-Status.
015600*
015700 data                     division.
015800*=========================
015900*
016000 file                      section.
016100*
016200 fd  Sample-File.
016300     copy "WSRCSMP.cob".
016400*
016500 fd  Limit-File.
016600     copy "WSRCLMT.cob".
016700*
016800 fd  Alias-File.
016900     copy "WSRCALI.cob".
017000*
017100 fd  Result-File.
017200     copy "WSRCRSL.cob".
017300*
017400 fd  Audit-File
017500     record contains 160 characters.
017600 01  Audit-Rec              pic x(160).
017700*
017800 fd  Print-File
017900     record contains 132 characters.
018000 01  Print-Rec               pic x(132).
018100*
018200 working-storage          section.
018300*------------------------
018400*
018500 77  Ws-Sample-Status       pic xx        value "00".
018600 77  Ws-Limit-Status        pic xx        value "00".
018700 77  Ws-Alias-Status        pic xx        value "00".
018800 77  Ws-Result-Status       pic xx        value "00".
018900 77  Ws-Audit-Status        pic xx        value "00".
019000 77  Ws-Print-Status        pic xx        value "00".
019100*
019200 copy "WSRCMSG.cob".
019300 copy "WSRCDTE.cob".
019400 copy "WSRCWRK.cob".
019500 copy "WSRCTAB.cob".
019600*
019700********************************************
019800*  Header line for RESULTS file output.     *
019900********************************************
020000 01  Ws-Result-Header.
020100     03  filler              pic x(39)     value
020200             "NUCLIDE CONC-DISP LIMIT-DISP FRACTION ".
020300     03  filler              pic x(23)     value
020400             "FRAC-SIGMA ALLOWED-ADDL".
020500     03  filler              pic x(55)     value spaces.
020600*
020700********************************************
020800*  Canonicalization / Alias Lookup Work     *
020900*  Areas - used by 3100-/3200-.             *
021000********************************************
021100 01  Ws-Canon-Work.
021200     03  Wk-Raw-Name          pic x(12).
021300     03  Wk-Compact           pic x(12).
021400     03  Wk-Compact-Len       pic 99       comp.
021500     03  Wk-Canon-Name        pic x(12).
021600     03  Wk-Parse-Ok          pic x.
021700     03  Wk-1-Char            pic x.
021800     03  Wk-Ptr               pic 99       comp.
021900     03  Wk-Sym               pic x(3).
022000     03  Wk-Sym-Len           pic 9        comp.
022100     03  Wk-Mass              pic x(4).
022200     03  Wk-Mass-Len          pic 9        comp.
022300     03  Wk-Isomer            pic x(3).
022400     03  Wk-Isomer-Len        pic 9        comp.
022500     03  filler               pic x(02).
022600*
022700 01  Ws-Alias-Work.
022800     03  Wk-Alias-Key         pic x(20).
022900     03  Wk-Alias-Used        pic x.
023000     03  Wk-Category-Compact  pic x(12).
023100     03  filler               pic x(03).
023200*
023300********************************************
023400*  Unmapped-Alias Insertion Work - keeps    *
023500*  RC-Unmapped-Tab in sorted order as each  *
023600*  new name is recorded (3220-/3222-/3223-).*
023700********************************************
023800 01  Ws-Unmapped-Work.
023900     03  Wk-Ins-Pos           pic 999      comp.
024000     03  Wk-Shift-Ix          pic 999      comp.
024100     03  Wk-Ins-Found         pic x.
024200     03  filler               pic x(03).
024300*
024400********************************************
024500*  Unit Conversion Work Area - used by      *
024600*  3400-.  Holds parsed numerator and       *
024700*  denominator pieces for one unit text.    *
024800********************************************
024900 01  Ws-Unit-Work.
025000     03  Wk-Unit-Text         pic x(16).
025100     03  Wk-Unit-Compact      pic x(16).
025200     03  Wk-Unit-Len          pic 99       comp.
025300     03  Wk-Slash-Pos         pic 99       comp.
025400     03  Wk-Num-Part          pic x(8).
025500     03  Wk-Den-Part          pic x(8).
025600     03  Wk-Num-Kind          pic x.
025700     03  Wk-Num-Factor        pic s9(13)v9(6) comp-3.
025800     03  Wk-Den-Kind          pic x.
025900     03  Wk-Den-Factor        pic s9(13)v9(6) comp-3.
026000     03  Wk-Found-Flag        pic x.
026100     03  filler               pic x(03).
026200*
026300 01  Ws-Unit-Src-Dst.
026400     03  Src-Num-Kind         pic x.
026500     03  Src-Num-Factor       pic s9(13)v9(6) comp-3.
026600     03  Src-Den-Kind         pic x.
026700     03  Src-Den-Factor       pic s9(13)v9(6) comp-3.
026800     03  Dst-Num-Kind         pic x.
026900     03  Dst-Num-Factor       pic s9(13)v9(6) comp-3.
027000     03  Dst-Den-Kind         pic x.
027100     03  Dst-Den-Factor       pic s9(13)v9(6) comp-3.
027200     03  Wk-Unit-Ratio         pic s9(15)v9(9) comp-3.
027300     03  filler                pic x(04).
027400*
027500 01  Ws-Conv-Work.
027600     03  Wk-Converted-Value    pic s9(11)v9(8) comp-3.
027700     03  Wk-Converted-Sigma    pic s9(11)v9(8) comp-3.
027800     03  Wk-Sigma-Sq           pic s9(13)v9(10) comp-3.
027900     03  filler                pic x(04).
028000*
028100********************************************
028200*  Power-Of-Ten Table - used by the sig-    *
028300*  fig formatter at 3600-.                   *
028400********************************************
028500 01  Ws-Pow10-Init.
028600     03  filler pic 9(11) value 1.
028700     03  filler pic 9(11) value 10.
028800     03  filler pic 9(11) value 100.
028900     03  filler pic 9(11) value 1000.
029000     03  filler pic 9(11) value 10000.
029100     03  filler pic 9(11) value 100000.
029200     03  filler pic 9(11) value 1000000.
029300     03  filler pic 9(11) value 10000000.
029400     03  filler pic 9(11) value 100000000.
029500     03  filler pic 9(11) value 1000000000.
029600 01  Ws-Pow10 redefines Ws-Pow10-Init.
029700     03  Pow10-Entry pic 9(11) occurs 10 times.
029800*
029900 01  Ws-Sigfig-Calc.
030000     03  Sg-Value              pic s9(13)v9(9) comp-3.
030100     03  Sg-Abs                pic s9(13)v9(9) comp-3.
030200     03  Sg-Sign               pic x.
030300     03  Sg-Exp                pic s99      comp.
030400     03  Sg-Dec-Signed         pic s99      comp.
030500     03  Sg-Decimals           pic 99       comp.
030600     03  Sg-Shift              pic 99       comp.
030700     03  Sg-Scaled             pic s9(13)v9(9) comp-3.
030800     03  Sg-Rounded            pic s9(13)v9(9) comp-3.
030900     03  Sg-Display            pic -(10)9.999999999.
031000     03  filler                pic x(04).
031100*
031200 linkage                 section.
031300****************
031400* (None - RC010 has no USING params of its own; the one CALL it
031500*    makes,
031600*  CBL_CHECK_FILE_EXIST in 0105-, is a run-time library call, not
031700*    a
031800*  subprogram, so it needs no LINKAGE SECTION entry here.)
031900*
032000 procedure                division.
032100*=========================
032200*
032300 0000-Main-Process.
032400**********************
032500* Batch driver - orchestrates the whole SOF run per Bureau Std
032600*    RC-4's
032700* batch sequence.
032800*
032900     perform 0050-Initialize      thru 0050-Exit.
033000     perform 0100-Open-Files      thru 0100-Exit.
033100     if      not Rc-Abort-Run
033200             perform 0200-Load-Limits    thru 0200-Exit.
033300     if      not Rc-Abort-Run
033400             perform 0300-Load-Aliases   thru 0300-Exit.
033500     if      not Rc-Abort-Run
033600             perform 0400-Process-Samples thru 0400-Exit.
033700     if      not Rc-Abort-Run
033800             perform 0500-Combine-Duplicates thru 0500-Exit.
033900     if      not Rc-Abort-Run
034000             perform 0600-Compute-Fractions thru 0600-Exit.
034100     if      not Rc-Abort-Run
034200             perform 0700-Write-Results  thru 0700-Exit
034300             perform 0800-Write-Audit    thru 0800-Exit
034400             perform 0900-Print-Report   thru 0900-Exit
034500     else
034600             perform 0800-Write-Audit    thru 0800-Exit.
034700     perform 0950-Close-Files     thru 0950-Exit.
034800     if      Rc-Abort-Run
034900             move    1 to Return-Code
035000     else
035100             move    zero to Return-Code.
035200     goback.
035300*
035400 0000-Exit.
035500     exit.
035600*
035700 0050-Initialize.
035800**********************
035900* Set up run date/time, switches from the UPSI bits, and the
036000*    power-
036100* of-ten table used by the sig-fig formatter.
036200*
036300     accept  WSE-Date from date YYYYMMDD.
036400     accept  WSE-Time from Time.
036500     move    WSE-Year  to WS-ISO-Year.
036600     move    WSE-Month to WS-ISO-Month.
036700     move    WSE-Days  to WS-ISO-Days.
036800     move    WSE-HH to WSD-HH.
036900     move    WSE-MM to WSD-MM.
037000     move    WSE-SS to WSD-SS.
037100     string  WS-ISO-Year   delimited by size
037200             "-"            delimited by size
037300             WS-ISO-Month  delimited by size
037400             "-"            delimited by size
037500             WS-ISO-Days   delimited by size
037600             "T"            delimited by size
037700             WSD-HH         delimited by size
037800             ":"            delimited by size
037900             WSD-MM         delimited by size
038000             ":"            delimited by size
038100             WSD-SS         delimited by size
038200             into WS-Timestamp.
038300     if      upsi-0
038400             move "N" to WS-Missing-As-Zero
038500     else
038600             move "Y" to WS-Missing-As-Zero.
038700     if      upsi-1
038800             move "N" to WS-Combine-Dups
038900     else
039000             move "Y" to WS-Combine-Dups.
039100     move    "N" to WS-Category-Requested.
039200     if      upsi-2
039300             display "ENTER LIMIT CATEGORY FILTER, 12 CHARS MAX"
039400                     upon console
039500             accept  WS-Category-Filter from console
039600             move    "Y" to WS-Category-Requested
039700             inspect WS-Category-Filter converting
039800                     "abcdefghijklmnopqrstuvwxyz" to
039900                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040000     move    zero  to Wk-Read-Cnt  Wk-Matched-Cnt  Wk-Dropped-Cnt.
040100     move    zero  to Limit-Tab-Count Alias-Tab-Count
040200                       Merge-Tab-Count Unmapped-Tab-Count.
040300     move    "N"   to WS-Abort-Pending.
040400*
040500 0050-Exit.
040600     exit.
040700*
040800 0100-Open-Files.
040900**********************
041000* Opens the three input files, stamps FILE-INTEGRITY entries for
041100*    the
041200* AUDIT record (name, exists flag, size - Bureau Std RC-4 permits
041300*    a
041400* byte-count stamp here in place of a SHA-256 digest).
041500*
041600     move    "LIMITS"  to Fi-File-Name (1).
041700     move    "SAMPLES" to Fi-File-Name (2).
041800     move    "ALIASES" to Fi-File-Name (3).
041900     move    "N" to Fi-Exists-Flag (1) Fi-Exists-Flag (2)
042000     Fi-Exists-Flag (3).
042100     move    zero to Fi-Size-Bytes (1) Fi-Size-Bytes (2)
042200     Fi-Size-Bytes (3).
042300*
042400*    Output files open first - RESULT/AUDIT/PRINT must all be
042500*    valid
042600*    file handles before any input OPEN can fail and branch to the
042700*    abort path, else 0800-Write-Audit's WRITE Audit-Rec on a
042800*    failed
042900*    run would hit a file that was never opened.
043000     open    output Result-File.
043100     open    output Audit-File.
043200     open    output Print-File.
043300*
043400     open    input Limit-File.
043500     if      Ws-Limit-Status = "00"
043600             move "Y" to Fi-Exists-Flag (1)
043700             set  Fi-Ix to 1
043800             perform 0105-Stamp-File-Size thru 0105-Exit
043900     else
044000             move "Y" to WS-Abort-Pending
044100             move 014 to Error-Code
044200             move RC014 to Error-Detail
044300             go to 0100-Exit.
044400*
044500     open    input Sample-File.
044600     if      Ws-Sample-Status = "00"
044700             move "Y" to Fi-Exists-Flag (2)
044800             set  Fi-Ix to 2
044900             perform 0105-Stamp-File-Size thru 0105-Exit
045000     else
045100             move "Y" to WS-Abort-Pending
045200             move 015 to Error-Code
045300             move RC015 to Error-Detail
045400             go to 0100-Exit.
045500*
045600     open    input Alias-File.
045700     if      Ws-Alias-Status = "00"
045800             move "Y" to Fi-Exists-Flag (3)
045900             set  Fi-Ix to 3
046000             perform 0105-Stamp-File-Size thru 0105-Exit.
046100*
046200 0100-Exit.
046300     exit.
046400*
046500 0105-Stamp-File-Size.
046600*    CBL_CHECK_FILE_EXIST per the GnuCOBOL run-time manual loads
046700*    WS-File-Info with the real size/mod-date/mod-time for the
046800*    file
046900*    named in Fi-File-Name (Fi-Ix) - the only CALL this program
047000*    makes.
047100*    A non-zero Return-Code (file vanished between the OPEN above
047200*    and
047300*    here) just leaves Fi-Size-Bytes at the zero 0100- primed it
047400*    to.
047500     call    "CBL_CHECK_FILE_EXIST" using Fi-File-Name (Fi-Ix)
047600                                           WS-File-Info.
047700     if      Return-Code = zero
047800             move WS-Fi-File-Size to Fi-Size-Bytes (Fi-Ix).
047900*
048000 0105-Exit.
048100     exit.
048200*
048300 0200-Load-Limits.
048400**********************
048500* Bureau Std RC-4 batch step 1 - read LIMITS, canonicalize via the
048600* regex rules (not the alias table), apply the category filter,
048700*    load
048800* the surviving rows into RC-Limit-Tab.
048900*
049000     move    "N" to WS-Eof-Flag.
049100     perform 0210-Read-Limit-Rec    thru 0210-Exit.
049200     perform 0220-Store-Limit-Rec   thru 0220-Exit
049300             until Rc-At-Eof or Rc-Abort-Run.
049400     close   Limit-File.
049500     if      WS-Category-Requested = "Y" and Limit-Tab-Count =
049600     zero
049700             move "Y" to WS-Abort-Pending
049800             move 011 to Error-Code
049900             move RC011 to Error-Detail.
050000*
050100 0200-Exit.
050200     exit.
050300*
050400 0210-Read-Limit-Rec.
050500     read    Limit-File into RC-Limit-Record
050600             at end move "Y" to WS-Eof-Flag.
050700     if      Ws-Limit-Status not = "00" and Ws-Limit-Status not =
050800     "10"
050900             move "Y" to WS-Eof-Flag.
051000*
051100 0210-Exit.
051200     exit.
051300*
051400 0220-Store-Limit-Rec.
051500     add     1 to Wk-Read-Cnt.
051600*    Required-column guard - NUCLIDE and LIMIT-UNIT are character
051700*    fields, so a short/garbled input record shows up as spaces
051800*    here;
051900*    LIMIT-VALUE is a fixed numeric picture and is always
052000*    "populated"
052100*    in that sense, so it is not part of this check.
052200     if      Lmt-Nuclide = spaces or Lmt-Unit = spaces
052300             move "Y" to WS-Abort-Pending
052400             move 002 to Error-Code
052500             move RC002 to Error-Detail
052600             go to 0220-Exit.
052700     move    Lmt-Nuclide to Wk-Raw-Name.
052800     perform 3100-Canonicalize-Nuclide thru 3100-Exit.
052900     move    Lmt-Category to Wk-Category-Compact.
053000     inspect Wk-Category-Compact converting
053100             "abcdefghijklmnopqrstuvwxyz" to
053200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053300     if      WS-Category-Requested = "N" or
053400             (Wk-Category-Compact = WS-Category-Filter)
053500             if      Limit-Tab-Count < Limit-Tab-Max
053600                     add 1 to Limit-Tab-Count
053700                     set Lmt-Ix to Limit-Tab-Count
053800                     move Wk-Canon-Name to Lt-Nuclide (Lmt-Ix)
053900                     move Lmt-Value     to Lt-Value (Lmt-Ix)
054000                     move Lmt-Unit      to Lt-Unit (Lmt-Ix)
054100                     move Lmt-Category  to Lt-Category (Lmt-Ix)
054200                     move Lmt-Rule-Name to Lt-Rule-Name (Lmt-Ix).
054300     perform 0210-Read-Limit-Rec thru 0210-Exit.
054400*
054500 0220-Exit.
054600     exit.
054700*
054800 0300-Load-Aliases.
054900**********************
055000* Bureau Std RC-4 batch step 2 - read the optional ALIASES file
055100*    into
055200* RC-Alias-Tab, keyed by the normalized alias key.
055300*
055400     if      Ws-Alias-Status not = "00"
055500             go to 0300-Exit.
055600     move    "N" to WS-Eof-Flag.
055700     perform 0310-Read-Alias-Rec    thru 0310-Exit.
055800     perform 0320-Store-Alias-Rec   thru 0320-Exit
055900             until Rc-At-Eof.
056000     close   Alias-File.
056100*
056200 0300-Exit.
056300     exit.
056400*
056500 0310-Read-Alias-Rec.
056600     read    Alias-File into RC-Alias-Record
056700             at end move "Y" to WS-Eof-Flag.
056800     if      Ws-Alias-Status not = "00" and Ws-Alias-Status not =
056900     "10"
057000             move "Y" to WS-Eof-Flag.
057100*
057200 0310-Exit.
057300     exit.
057400*
057500 0320-Store-Alias-Rec.
057600     if      Alias-Tab-Count < Alias-Tab-Max
057700             add  1 to Alias-Tab-Count
057800             set  Ali-Ix to Alias-Tab-Count
057900             move Ali-Alias     to Wk-Alias-Key
058000             perform 3210-Normalize-Alias-Key thru 3210-Exit
058100             move Wk-Alias-Key  to Al-Key (Ali-Ix)
058200             move Ali-Canonical to Al-Canonical (Ali-Ix).
058300     perform 0310-Read-Alias-Rec thru 0310-Exit.
058400*
058500 0320-Exit.
058600     exit.
058700*
058800 0400-Process-Samples.
058900**********************
059000* Bureau Std RC-4 batch step 3 (and inline step 4, duplicate
059100* combination - see 0450-) - read SAMPLES, guard counts units,
059200* canonicalize, match to a limit, convert units, then merge into
059300* RC-Merge-Tab.
059400*
059500     move    "N" to WS-Eof-Flag.
059600     perform 0410-Read-Sample-Rec   thru 0410-Exit.
059700     perform 0420-Process-Sample-Rec thru 0420-Exit
059800             until Rc-At-Eof or Rc-Abort-Run.
059900     close   Sample-File.
060000*
060100 0400-Exit.
060200     exit.
060300*
060400 0410-Read-Sample-Rec.
060500     read    Sample-File into RC-Sample-Record
060600             at end move "Y" to WS-Eof-Flag.
060700     if      Ws-Sample-Status not = "00" and Ws-Sample-Status not
060800     = "10"
060900             move "Y" to WS-Eof-Flag.
061000*
061100 0410-Exit.
061200     exit.
061300*
061400 0420-Process-Sample-Rec.
061500     add     1 to Wk-Read-Cnt.
061600*    Required-column guard - same reasoning as 0220-'s LIMITS
061700*    check;
061800*    SMP-VALUE is a fixed numeric picture, not checked here.
061900     if      Smp-Nuclide = spaces or Smp-Unit = spaces
062000             move "Y" to WS-Abort-Pending
062100             move 002 to Error-Code
062200             move RC002 to Error-Detail
062300             go to 0420-Exit.
062400     move    Smp-Unit to Wk-Unit-Text.
062500     perform 3300-Counts-Guard thru 3300-Exit.
062600     if      Rc-Abort-Run
062700             go to 0420-Exit.
062800*
062900     move    Smp-Nuclide to Wk-Raw-Name.
063000     move    Smp-Nuclide to Wk-Alias-Key.
063100     perform 3210-Normalize-Alias-Key thru 3210-Exit.
063200     perform 3200-Lookup-Alias thru 3200-Exit.
063300     if      Wk-Alias-Used = "N"
063400             perform 3100-Canonicalize-Nuclide thru 3100-Exit
063500             if     Wk-Canon-Name not = Wk-Compact
063600                    perform 3220-Record-Unmapped thru 3220-Exit.
063700*    UNMAPPED-ALIASES means "changed only by the regex rules" - it
063800*    is
063900*    Wk-Canon-Name (the result) against Wk-Compact (the trimmed/
064000*    de-spaced raw text 3100- parsed from), NOT the Wk-Parse-Ok
064100*    flag;
064200*    a name neither the alias table nor the regex touched is not
064300*    an
064400*    unmapped alias, it is just already canonical.
064500*
064600     perform 0430-Find-Limit-For-Sample thru 0430-Exit.
064700     if      Wk-Found-Flag = "N"
064800             if     Rc-Missing-As-Zero
064900                    add 1 to Wk-Dropped-Cnt
065000                    go to 0420-Exit
065100             else
065200                    move "Y" to WS-Abort-Pending
065300                    move 012 to Error-Code
065400                    string RC012          delimited by size
065500                           "NUC="          delimited by size
065600                           Wk-Canon-Name   delimited by size
065700                           into Error-Detail
065800                    go to 0420-Exit.
065900*
066000     perform 0440-Convert-Sample-To-Limit thru 0440-Exit.
066100     if      Rc-Abort-Run
066200             go to 0420-Exit.
066300*
066400     add     1 to Wk-Matched-Cnt.
066500     perform 0450-Merge-Into-Table thru 0450-Exit.
066600*
066700     perform 0410-Read-Sample-Rec thru 0410-Exit.
066800*
066900 0420-Exit.
067000     exit.
067100*
067200 0430-Find-Limit-For-Sample.
067300* Linear table search - the limit table is small (a run's worth of
067400* nuclide/category rows) so SEARCH ALL / binary keying isn't
067500*    needed.
067600     move    "N" to Wk-Found-Flag.
067700     move    zero to Wk-Ptr.
067800     perform 0431-Scan-Limit-Entry thru 0431-Exit
067900             varying Lmt-Ix from 1 by 1
068000             until Lmt-Ix > Limit-Tab-Count or Wk-Found-Flag =
068100     "Y".
068200*
068300 0430-Exit.
068400     exit.
068500*
068600 0431-Scan-Limit-Entry.
068700     if      Lt-Nuclide (Lmt-Ix) = Wk-Canon-Name
068800             move "Y" to Wk-Found-Flag.
068900*
069000 0431-Exit.
069100     exit.
069200*
069300 0440-Convert-Sample-To-Limit.
069400* Matched limit is at Lmt-Ix (left set by 0430/0431's VARYING,
069500*    which
069600* stops one past the hit - back it up one).
069700     subtract 1 from Lmt-Ix.
069800     move    Lt-Unit (Lmt-Ix) to Wk-Unit-Text.
069900     perform 3410-Parse-Unit-Text thru 3410-Exit.
070000     move    Wk-Num-Kind to Dst-Num-Kind.
070100     move    Wk-Num-Factor to Dst-Num-Factor.
070200     move    Wk-Den-Kind to Dst-Den-Kind.
070300     move    Wk-Den-Factor to Dst-Den-Factor.
070400*
070500     move    Smp-Unit to Wk-Unit-Text.
070600     perform 3410-Parse-Unit-Text thru 3410-Exit.
070700     move    Wk-Num-Kind to Src-Num-Kind.
070800     move    Wk-Num-Factor to Src-Num-Factor.
070900     move    Wk-Den-Kind to Src-Den-Kind.
071000     move    Wk-Den-Factor to Src-Den-Factor.
071100*
071200     if      Src-Num-Kind not = Dst-Num-Kind or
071300             Src-Den-Kind not = Dst-Den-Kind
071400             move "Y" to WS-Abort-Pending
071500             move 013 to Error-Code
071600             string RC013         delimited by size
071700                    "SRC="         delimited by size
071800                    Smp-Unit       delimited by size
071900                    " DST="        delimited by size
072000                    Lt-Unit (Lmt-Ix) delimited by size
072100                    " NUC="        delimited by size
072200                    Wk-Canon-Name  delimited by size
072300                    into Error-Detail
072400             go to 0440-Exit.
072500*
072600     compute Wk-Unit-Ratio rounded =
072700             (Src-Num-Factor / Src-Den-Factor) *
072800             (Dst-Den-Factor / Dst-Num-Factor).
072900     compute Wk-Converted-Value rounded =
073000             Smp-Value * Wk-Unit-Ratio.
073100     if      Smp-Sigma-Flag = "Y"
073200             compute Wk-Converted-Sigma rounded =
073300                     Smp-Sigma * Wk-Unit-Ratio
073400     else
073500             move zero to Wk-Converted-Sigma.
073600*
073700 0440-Exit.
073800     exit.
073900*
074000 0450-Merge-Into-Table.
074100* Bureau Std RC-4 batch step 4 - duplicate combination, done
074200*    inline as
074300* each sample row is matched (avoids a second pass over a large
074400*    batch
074500* - see change log 09/03/26).  When the combine-dups switch is
074600*    off,
074700* every row gets its own entry, so rows still group in order of
074800* first appearance, per the standard's note on that option.
074900*
075000     move    "N" to Wk-Found-Flag.
075100     if      Rc-Combine-Dups
075200             perform 0451-Scan-Merge-Entry thru 0451-Exit
075300                     varying Mrg-Ix from 1 by 1
075400                     until Mrg-Ix > Merge-Tab-Count or
075500     Wk-Found-Flag = "Y".
075600*
075700     if      Wk-Found-Flag = "Y"
075800             subtract 1 from Mrg-Ix
075900             add  Wk-Converted-Value to Mg-Conv-Value (Mrg-Ix)
076000     else
076100             if      Merge-Tab-Count < Merge-Tab-Max
076200                     add  1 to Merge-Tab-Count
076300                     set  Mrg-Ix to Merge-Tab-Count
076400                     move Wk-Canon-Name        to Mg-Nuclide
076500     (Mrg-Ix)
076600                     move Wk-Converted-Value   to Mg-Conv-Value
076700     (Mrg-Ix)
076800                     move Lt-Value (Lmt-Ix)    to Mg-Limit-Value
076900     (Mrg-Ix)
077000                     move Lt-Unit (Lmt-Ix)     to Mg-Limit-Unit
077100     (Mrg-Ix)
077200                     move Lt-Rule-Name (Lmt-Ix) to Mg-Rule-Name
077300     (Mrg-Ix)
077400                     move Lt-Category (Lmt-Ix) to Mg-Category
077500     (Mrg-Ix)
077600                     move "N"                  to Mg-Has-Sigma
077700     (Mrg-Ix)
077800                     move zero                 to Mg-Sigma-Sq-Sum
077900     (Mrg-Ix).
078000* Sigma update is unconditional and outside the found/new branch
078100*    above -
078200* a nested IF there once let a dangling ELSE bind to the wrong IF
078300*    and
078400* double-merge any duplicate that happened to carry no sigma.
078500*    Safe
078600* either way: a new row's Sigma-Sq-Sum was just zeroed above, so
078700*    ADD
078800* here is the same as a plain MOVE for it.
078900     if      Smp-Sigma-Flag = "Y"
079000             compute Wk-Sigma-Sq rounded =
079100                     Wk-Converted-Sigma * Wk-Converted-Sigma
079200             add     Wk-Sigma-Sq to Mg-Sigma-Sq-Sum (Mrg-Ix)
079300             move    "Y" to Mg-Has-Sigma (Mrg-Ix).
079400*
079500 0450-Exit.
079600     exit.
079700*
079800 0451-Scan-Merge-Entry.
079900     if      Mg-Nuclide (Mrg-Ix) = Wk-Canon-Name
080000             move "Y" to Wk-Found-Flag.
080100*
080200 0451-Exit.
080300     exit.
080400*
080500 0500-Combine-Duplicates.
080600**********************
080700* Bureau Std RC-4 batch step 4 is carried out inline at 0450- as
080800*    each
080900* sample is matched, so that a large batch needs only the one
081000*    pass.
081100* This paragraph is kept as the documented hook for that step.
081200*
081300     continue.
081400*
081500 0500-Exit.
081600     exit.
081700*
081800 0600-Compute-Fractions.
081900**********************
082000* Bureau Std RC-4 batch steps 5-7 - per-row FRACTION /
082100*    FRACTION-SIGMA,
082200* SOF-TOTAL / SOF-SIGMA accumulation, then ALLOWED-ADDITIONAL and
082300*    the
082400* display fields once the final total is known.
082500*
082600     move    zero to Sum-Sof-Total Sum-Sof-Sigma Sum-Margin-To-1.
082700     move    zero to Wk-Sigma-Sq.
082800     move    "N"  to Sum-Sof-Sigma-Flag.
082900     perform 0610-Accum-Fraction thru 0610-Exit
083000             varying Mrg-Ix from 1 by 1
083100             until Mrg-Ix > Merge-Tab-Count.
083200*
083300     compute Sum-Margin-To-1 = 1 - Sum-Sof-Total.
083400     if      Sum-Sof-Total <= 1
083500             move "Y" to Sum-Pass-Limit
083600     else
083700             move "N" to Sum-Pass-Limit.
083800     if      Sum-Sof-Sigma-Flag = "Y"
083900             move Wk-Sigma-Sq to Sq-Input
084000             perform 3500-Compute-Sqrt thru 3500-Exit
084100             move Sq-Guess to Sum-Sof-Sigma.
084200*
084300     perform 0620-Finish-Row thru 0620-Exit
084400             varying Mrg-Ix from 1 by 1
084500             until Mrg-Ix > Merge-Tab-Count.
084600*
084700     move    spaces to Sum-Rule-Name Sum-Category.
084800     perform 0630-Pick-Rule-Category thru 0630-Exit
084900             varying Mrg-Ix from 1 by 1
085000             until Mrg-Ix > Merge-Tab-Count or
085100                   (Sum-Rule-Name not = spaces and
085200                    Sum-Category  not = spaces).
085300     if      Sum-Rule-Name = spaces
085400             move "(unspecified)" to Sum-Rule-Name.
085500     if      WS-Category-Requested = "Y"
085600             move WS-Category-Filter to Sum-Category.
085700*
085800 0600-Exit.
085900     exit.
086000*
086100 0610-Accum-Fraction.
086200     if      Mg-Limit-Value (Mrg-Ix) not = zero
086300             compute Mg-Fraction (Mrg-Ix) rounded =
086400                     Mg-Conv-Value (Mrg-Ix) / Mg-Limit-Value
086500     (Mrg-Ix)
086600     else
086700             move zero to Mg-Fraction (Mrg-Ix).
086800     add     Mg-Fraction (Mrg-Ix) to Sum-Sof-Total.
086900     if      Mg-Has-Sigma (Mrg-Ix) = "Y" and Mg-Limit-Value
087000     (Mrg-Ix) not = zero
087100             move    Mg-Sigma-Sq-Sum (Mrg-Ix) to Sq-Input
087200             perform 3500-Compute-Sqrt thru 3500-Exit
087300             compute Mg-Fraction-Sigma (Mrg-Ix) rounded =
087400                     Sq-Guess / Mg-Limit-Value (Mrg-Ix)
087500             compute Wk-Sigma-Sq rounded =
087600                     Wk-Sigma-Sq +
087700                     (Mg-Fraction-Sigma (Mrg-Ix) *
087800     Mg-Fraction-Sigma (Mrg-Ix))
087900             move    "Y" to Sum-Sof-Sigma-Flag.
088000*
088100 0610-Exit.
088200     exit.
088300*
088400 0620-Finish-Row.
088500     compute Mg-Allowed-Addl (Mrg-Ix) rounded =
088600             Sum-Margin-To-1 * Mg-Limit-Value (Mrg-Ix).
088700     if      Mg-Allowed-Addl (Mrg-Ix) < 0
088800             move zero to Mg-Allowed-Addl (Mrg-Ix).
088900*
089000 0620-Exit.
089100     exit.
089200*
089300 0630-Pick-Rule-Category.
089400     if      Sum-Rule-Name = spaces and Mg-Rule-Name (Mrg-Ix) not
089500     = spaces
089600             move Mg-Rule-Name (Mrg-Ix) to Sum-Rule-Name.
089700     if      Sum-Category = spaces and Mg-Category (Mrg-Ix) not =
089800     spaces
089900             move Mg-Category (Mrg-Ix) to Sum-Category.
090000*
090100 0630-Exit.
090200     exit.
090300*
090400 0700-Write-Results.
090500**********************
090600* RC-4 Result export - one RESULT-RECORD per merged nuclide,
090700*    header
090800* line first.
090900*
091000     write   Result-Rec from Ws-Result-Header.
091100     perform 0710-Write-Result-Row thru 0710-Exit
091200             varying Mrg-Ix from 1 by 1
091300             until Mrg-Ix > Merge-Tab-Count.
091400*
091500 0700-Exit.
091600     exit.
091700*
091800 0710-Write-Result-Row.
091900     move    Mg-Nuclide (Mrg-Ix)       to Rsl-Nuclide-Canon.
092000     move    Mg-Conv-Value (Mrg-Ix)    to Sf-Value.
092100     move    Mg-Limit-Unit (Mrg-Ix)    to Sf-Unit.
092200     perform 3600-Format-Sigfig thru 3600-Exit.
092300     move    Sf-Edited                 to Rsl-Conc-Display.
092400     move    Mg-Limit-Value (Mrg-Ix)   to Sf-Value.
092500     perform 3600-Format-Sigfig thru 3600-Exit.
092600     move    Sf-Edited                 to Rsl-Limit-Display.
092700     move    Mg-Fraction (Mrg-Ix)      to Rsl-Fraction.
092800     move    Mg-Fraction-Sigma (Mrg-Ix) to Rsl-Fraction-Sigma.
092900     move    Mg-Has-Sigma (Mrg-Ix)     to Rsl-Fraction-Sigma-Flag.
093000     move    Mg-Allowed-Addl (Mrg-Ix)  to Rsl-Allowed-Additional.
093100     write   Result-Rec from RC-Result-Record.
093200*
093300 0710-Exit.
093400     exit.
093500*
093600 0800-Write-Audit.
093700**********************
093800* RC-4 Audit record writer - labeled-line file: timestamp,
093900*    version,
094000* summary snapshot, file-integrity stamps, unmapped aliases.
094100*
094200     string  "TIMESTAMP="       delimited by size
094300             WS-Timestamp        delimited by size
094400             into Ws-Audit-Line.
094500     write   Audit-Rec from Ws-Audit-Line.
094600*
094700     string  "APP-VERSION="     delimited by size
094800             App-Version         delimited by size
094900             into Ws-Audit-Line.
095000     write   Audit-Rec from Ws-Audit-Line.
095100*
095200     if      Rc-Abort-Run
095300             move   Error-Code to Ws-Edit-Code
095400             string "ABORT-CODE=RC"  delimited by size
095500                    Ws-Edit-Code     delimited by size
095600                    " ABORT-REASON=" delimited by size
095700                    Error-Detail     delimited by size
095800                    into Ws-Audit-Line
095900             write  Audit-Rec from Ws-Audit-Line
096000     else
096100             move   Sum-Sof-Total to Ws-Edit-Amt
096200             string "SOF-TOTAL="     delimited by size
096300                    Ws-Edit-Amt      delimited by size
096400                    into Ws-Audit-Line
096500             write  Audit-Rec from Ws-Audit-Line
096600             move   Sum-Sof-Sigma to Ws-Edit-Amt
096700             string "SOF-SIGMA="     delimited by size
096800                    Ws-Edit-Amt      delimited by size
096900                    " PASS-LIMIT="   delimited by size
097000                    Sum-Pass-Limit   delimited by size
097100                    into Ws-Audit-Line
097200             write  Audit-Rec from Ws-Audit-Line
097300             move   Sum-Margin-To-1 to Ws-Edit-Amt
097400             string "MARGIN-TO-1="   delimited by size
097500                    Ws-Edit-Amt      delimited by size
097600                    into Ws-Audit-Line
097700             write  Audit-Rec from Ws-Audit-Line
097800             string "CATEGORY="      delimited by size
097900                    Sum-Category     delimited by size
098000                    " RULE-NAME="    delimited by size
098100                    Sum-Rule-Name    delimited by size
098200                    into Ws-Audit-Line
098300             write  Audit-Rec from Ws-Audit-Line.
098400*
098500     perform 0810-Write-File-Integrity thru 0810-Exit
098600             varying Fi-Ix from 1 by 1
098700             until Fi-Ix > 3.
098800*
098900     perform 0820-Write-Unmapped thru 0820-Exit
099000             varying Unm-Ix from 1 by 1
099100             until Unm-Ix > Unmapped-Tab-Count.
099200*
099300     move    Wk-Read-Cnt to Ws-Edit-Cnt.
099400     string  "RECORDS-READ="    delimited by size
099500             Ws-Edit-Cnt         delimited by size
099600             into Ws-Audit-Line.
099700     write   Audit-Rec from Ws-Audit-Line.
099800     move    Wk-Matched-Cnt to Ws-Edit-Cnt.
099900     move    spaces to Ws-Audit-Line.
100000     string  "MATCHED="         delimited by size
100100             Ws-Edit-Cnt         delimited by size
100200             into Ws-Audit-Line.
100300     write   Audit-Rec from Ws-Audit-Line.
100400     move    Wk-Dropped-Cnt to Ws-Edit-Cnt.
100500     move    spaces to Ws-Audit-Line.
100600     string  "DROPPED="         delimited by size
100700             Ws-Edit-Cnt         delimited by size
100800             into Ws-Audit-Line.
100900     write   Audit-Rec from Ws-Audit-Line.
101000*
101100 0800-Exit.
101200     exit.
101300*
101400 0810-Write-File-Integrity.
101500     move    Fi-Size-Bytes (Fi-Ix) to Ws-Edit-Bytes.
101600     string  "FILE="            delimited by size
101700             Fi-File-Name (Fi-Ix) delimited by size
101800             " EXISTS="          delimited by size
101900             Fi-Exists-Flag (Fi-Ix) delimited by size
102000             " SIZE-BYTES="      delimited by size
102100             Ws-Edit-Bytes       delimited by size
102200             into Ws-Audit-Line.
102300     write   Audit-Rec from Ws-Audit-Line.
102400*
102500 0810-Exit.
102600     exit.
102700*
102800 0820-Write-Unmapped.
102900     string  "UNMAPPED-ALIAS="  delimited by size
103000             Unm-Name (Unm-Ix)   delimited by size
103100             into Ws-Audit-Line.
103200     write   Audit-Rec from Ws-Audit-Line.
103300*
103400 0820-Exit.
103500     exit.
103600*
103700 0900-Print-Report.
103800**********************
103900* Bureau Std RC-4 report layout - heading, one detail line per
104000* nuclide, total line, trailer (unmapped aliases, record counts).
104100* Built with plain WRITE statements, one record per printed line,
104200* landscape 132 cols, rather than Report Writer, to keep the
104300*    column
104400* layout easy to check against the standard's own column list.
104500*
104600     move    spaces to Print-Rec.
104700     string  Prog-Name delimited by size
104800             "  Sum-Of-Fractions Compliance Report  " delimited by
104900     size
105000             WS-Timestamp delimited by size
105100             into Print-Rec.
105200     write   Print-Rec.
105300*
105400     move    spaces to Print-Rec.
105500     string  "Rule: " delimited by size
105600             Sum-Rule-Name delimited by size
105700             "   Category: " delimited by size
105800             Sum-Category delimited by size
105900             into Print-Rec.
106000     write   Print-Rec.
106100*
106200     move    spaces to Print-Rec.
106300     string  "NUCLIDE CONCENTRATION LIMIT FRACTION " delimited by
106400     size
106500             "FRAC-SIGMA ALLOWED-ADDL" delimited by size
106600             into Print-Rec.
106700     write   Print-Rec.
106800*
106900     perform 0910-Print-Detail thru 0910-Exit
107000             varying Mrg-Ix from 1 by 1
107100             until Mrg-Ix > Merge-Tab-Count.
107200*
107300     move    Sum-Sof-Total to Ws-Edit-Amt.
107400     move    spaces to Print-Rec.
107500     string  "SOF TOTAL=" delimited by size
107600             Ws-Edit-Amt delimited by size
107700             "  PASS/FAIL=" delimited by size
107800             Sum-Pass-Limit delimited by size
107900             into Print-Rec.
108000     write   Print-Rec.
108100     move    Sum-Margin-To-1 to Ws-Edit-Amt.
108200     move    spaces to Print-Rec.
108300     string  "MARGIN-TO-1=" delimited by size
108400             Ws-Edit-Amt delimited by size
108500             into Print-Rec.
108600     write   Print-Rec.
108700*
108800     perform 0920-Print-Unmapped thru 0920-Exit
108900             varying Unm-Ix from 1 by 1
109000             until Unm-Ix > Unmapped-Tab-Count.
109100*
109200     move    Wk-Read-Cnt to Ws-Edit-Cnt.
109300     move    spaces to Print-Rec.
109400     string  "RECORDS READ=" delimited by size
109500             Ws-Edit-Cnt delimited by size
109600             into Print-Rec.
109700     write   Print-Rec.
109800     move    Wk-Matched-Cnt to Ws-Edit-Cnt.
109900     move    spaces to Print-Rec.
110000     string  "MATCHED=" delimited by size
110100             Ws-Edit-Cnt delimited by size
110200             into Print-Rec.
110300     write   Print-Rec.
110400     move    Wk-Dropped-Cnt to Ws-Edit-Cnt.
110500     move    spaces to Print-Rec.
110600     string  "DROPPED=" delimited by size
110700             Ws-Edit-Cnt delimited by size
110800             into Print-Rec.
110900     write   Print-Rec.
111000*
111100 0900-Exit.
111200     exit.
111300*
111400 0910-Print-Detail.
111500* Detail line fields per Bureau Std RC-4's report layout -
111600*    canonical
111700* nuclide, converted concentration (4 sig figs + unit), limit (4
111800*    sig
111900* figs + unit), fraction, fraction sigma (blank when absent), and
112000* allowed additional.  The 4-sig-fig text is the same 3600-
112100*    routine
112200* that builds CONC-DISPLAY/LIMIT-DISPLAY for the RESULT-RECORD.
112300     move    Mg-Conv-Value (Mrg-Ix) to Sf-Value.
112400     move    Mg-Limit-Unit (Mrg-Ix) to Sf-Unit.
112500     perform 3600-Format-Sigfig thru 3600-Exit.
112600     move    spaces to Print-Rec.
112700     string  Mg-Nuclide (Mrg-Ix) delimited by size
112800             "  CONC=" delimited by size
112900             Sf-Edited delimited by size
113000             into Print-Rec.
113100     write   Print-Rec.
113200     move    Mg-Limit-Value (Mrg-Ix) to Sf-Value.
113300     perform 3600-Format-Sigfig thru 3600-Exit.
113400     move    Mg-Fraction (Mrg-Ix) to Ws-Edit-Amt.
113500     move    spaces to Print-Rec.
113600     string  "  LIMIT=" delimited by size
113700             Sf-Edited delimited by size
113800             "  FRACTION=" delimited by size
113900             Ws-Edit-Amt delimited by size
114000             into Print-Rec.
114100     write   Print-Rec.
114200     move    spaces to Print-Rec.
114300     if      Mg-Has-Sigma (Mrg-Ix) = "Y"
114400             move Mg-Fraction-Sigma (Mrg-Ix) to Ws-Edit-Amt
114500             string "  FRAC-SIGMA=" delimited by size
114600                    Ws-Edit-Amt     delimited by size
114700                    into Print-Rec
114800     else
114900             string "  FRAC-SIGMA=(none)" delimited by size
115000                    into Print-Rec.
115100     write   Print-Rec.
115200     move    Mg-Allowed-Addl (Mrg-Ix) to Ws-Edit-Amt.
115300     move    spaces to Print-Rec.
115400     string  "  ALLOWED-ADDL=" delimited by size
115500             Ws-Edit-Amt delimited by size
115600             into Print-Rec.
115700     write   Print-Rec.
115800*
115900 0910-Exit.
116000     exit.
116100*
116200 0920-Print-Unmapped.
116300     move    spaces to Print-Rec.
116400     string  "UNMAPPED ALIAS: " delimited by size
116500             Unm-Name (Unm-Ix) delimited by size
116600             into Print-Rec.
116700     write   Print-Rec.
116800*
116900 0920-Exit.
117000     exit.
117100*
117200 0950-Close-Files.
117300**********************
117400*    RESULT/AUDIT/PRINT are opened unconditionally at 0100- (so an
117500*    aborted run still has a valid AUDIT file handle), so all
117600*    three
117700*    are closed unconditionally here regardless of Rc-Abort-Run.
117800     close   Result-File
117900             Audit-File
118000             Print-File.
118100*
118200 0950-Exit.
118300     exit.
118400*
118500 3100-Canonicalize-Nuclide.
118600**********************
118700* Business rule - nuclide canonicalization (regex side).  Trims
118800*    and
118900* de-spaces the raw name, then tries MASS+isomer+SYMBOL (3110-)
119000*    and
119100* SYMBOL+hyphen+MASS+isomer (3120-) in that order; returns the
119200*    name
119300* unchanged if neither pattern matches, leaving it for the alias
119400*    table.
119500*
119600     perform 3110-Compact-Raw thru 3110-Exit.
119700     move    "N" to Wk-Parse-Ok.
119800     move    Wk-Compact (1:1) to Wk-1-Char.
119900     if      Wk-1-Char is numeric
120000             perform 3120-Parse-Pattern-1 thru 3120-Exit
120100     else
120200             if  Wk-1-Char is alphabetic
120300                 perform 3130-Parse-Pattern-2 thru 3130-Exit.
120400     if      Wk-Parse-Ok = "N"
120500             move Wk-Compact to Wk-Canon-Name.
120600*
120700 3100-Exit.
120800     exit.
120900*
121000 3110-Compact-Raw.
121100* Removes ALL embedded spaces from Wk-Raw-Name, not just leading
121200*    and
121300* trailing, per Bureau Std RC-4 ("trimmed and spaces removed").
121400     move    spaces to Wk-Compact.
121500     move    zero   to Wk-Compact-Len.
121600     perform 3111-Copy-Char thru 3111-Exit
121700             varying Wk-Ptr from 1 by 1
121800             until Wk-Ptr > 12.
121900*
122000 3110-Exit.
122100     exit.
122200*
122300 3111-Copy-Char.
122400     move    Wk-Raw-Name (Wk-Ptr:1) to Wk-1-Char.
122500     if      Wk-1-Char not = space
122600             add  1 to Wk-Compact-Len
122700             move Wk-1-Char to Wk-Compact (Wk-Compact-Len:1).
122800*
122900 3111-Exit.
123000     exit.
123100*
123200 3120-Parse-Pattern-1.
123300* MASS + optional isomer 'm' + SYMBOL (1-3 letters), e.g. 99mTc,
123400*    137Cs.
123500     move    1 to Wk-Ptr.
123600     move    spaces to Wk-Mass.
123700     move    zero to Wk-Mass-Len.
123800     perform 3121-Scan-Mass-Digit thru 3121-Exit
123900             until Wk-Ptr > Wk-Compact-Len or Wk-1-Char not
124000     numeric.
124100     if      Wk-Mass-Len = zero or Wk-Mass-Len > 3
124200             go to 3120-Exit.
124300     move    spaces to Wk-Isomer.
124400     move    zero to Wk-Isomer-Len.
124500     if      Wk-Ptr <= Wk-Compact-Len
124600             move Wk-Compact (Wk-Ptr:1) to Wk-1-Char
124700             if   Wk-1-Char = "m" or Wk-1-Char = "M"
124800                  move "m" to Wk-Isomer (1:1)
124900                  move 1 to Wk-Isomer-Len
125000                  add 1 to Wk-Ptr.
125100     move    spaces to Wk-Sym.
125200     move    zero to Wk-Sym-Len.
125300     perform 3122-Scan-Symbol-Char thru 3122-Exit
125400             until Wk-Ptr > Wk-Compact-Len.
125500     if      Wk-Sym-Len = zero or Wk-Sym-Len > 3
125600             go to 3120-Exit.
125700     perform 3140-Build-Canonical thru 3140-Exit.
125800     move    "Y" to Wk-Parse-Ok.
125900*
126000 3120-Exit.
126100     exit.
126200*
126300 3121-Scan-Mass-Digit.
126400     move    Wk-Compact (Wk-Ptr:1) to Wk-1-Char.
126500*    Rc-Digit (SPECIAL-NAMES) instead of IS NUMERIC here - the
126600*    mass
126700*    token is the one place this paragraph group cares about
126800*    digits
126900*    as a named class, not just a numeric-edit test.
127000     if      Wk-1-Char is Rc-Digit
127100             add  1 to Wk-Mass-Len
127200             move Wk-1-Char to Wk-Mass (Wk-Mass-Len:1)
127300             add  1 to Wk-Ptr.
127400*
127500 3121-Exit.
127600     exit.
127700*
127800 3122-Scan-Symbol-Char.
127900     move    Wk-Compact (Wk-Ptr:1) to Wk-1-Char.
128000     if      Wk-1-Char is alphabetic and Wk-Sym-Len < 3
128100             add  1 to Wk-Sym-Len
128200             move Wk-1-Char to Wk-Sym (Wk-Sym-Len:1)
128300             add  1 to Wk-Ptr
128400     else
128500             move 99 to Wk-Ptr.
128600*
128700 3122-Exit.
128800     exit.
128900*
129000 3130-Parse-Pattern-2.
129100* SYMBOL (1-3 letters) + optional hyphen + MASS + optional isomer,
129200* e.g. cs137, Cs-137, Tc99m, TC-99M.
129300     move    1 to Wk-Ptr.
129400     move    spaces to Wk-Sym.
129500     move    zero to Wk-Sym-Len.
129600     move    Wk-Compact (1:1) to Wk-1-Char.
129700     perform 3131-Scan-Lead-Letter thru 3131-Exit
129800             until Wk-Ptr > Wk-Compact-Len or Wk-Sym-Len = 3
129900                   or Wk-1-Char not alphabetic.
130000     if      Wk-Sym-Len = zero
130100             go to 3130-Exit.
130200     if      Wk-Ptr <= Wk-Compact-Len
130300             move Wk-Compact (Wk-Ptr:1) to Wk-1-Char
130400             if   Wk-1-Char = "-"
130500                  add 1 to Wk-Ptr.
130600     move    spaces to Wk-Mass.
130700     move    zero to Wk-Mass-Len.
130800     perform 3121-Scan-Mass-Digit thru 3121-Exit
130900             until Wk-Ptr > Wk-Compact-Len or Wk-1-Char not
131000     numeric.
131100     if      Wk-Mass-Len = zero
131200             go to 3130-Exit.
131300     move    spaces to Wk-Isomer.
131400     move    zero to Wk-Isomer-Len.
131500     if      Wk-Ptr <= Wk-Compact-Len
131600             move Wk-Compact (Wk-Ptr:1) to Wk-1-Char
131700             if   Wk-1-Char = "m" or Wk-1-Char = "M"
131800                  move "m" to Wk-Isomer (1:1)
131900                  move 1 to Wk-Isomer-Len
132000                  add 1 to Wk-Ptr
132100                  perform 3132-Scan-Isomer-Digit thru 3132-Exit
132200                         until Wk-Ptr > Wk-Compact-Len or
132300     Wk-1-Char not numeric.
132400     if      Wk-Ptr <= Wk-Compact-Len
132500             go to 3130-Exit.
132600     perform 3140-Build-Canonical thru 3140-Exit.
132700     move    "Y" to Wk-Parse-Ok.
132800*
132900 3130-Exit.
133000     exit.
133100*
133200* Leaves Wk-Ptr pointing AT the terminating character (the
133300*    until-test
133400* in 3130- decides when to stop, via the primed Wk-1-Char) so the
133500* hyphen / mass-digit scans that follow pick up from the right
133600*    spot.
133700 3131-Scan-Lead-Letter.
133800     move    Wk-Compact (Wk-Ptr:1) to Wk-1-Char.
133900     if      Wk-1-Char is alphabetic
134000             add  1 to Wk-Sym-Len
134100             move Wk-1-Char to Wk-Sym (Wk-Sym-Len:1)
134200             add  1 to Wk-Ptr.
134300*
134400 3131-Exit.
134500     exit.
134600*
134700 3132-Scan-Isomer-Digit.
134800     move    Wk-Compact (Wk-Ptr:1) to Wk-1-Char.
134900     if      Wk-1-Char is numeric and Wk-Isomer-Len < 3
135000             add  1 to Wk-Isomer-Len
135100             move Wk-1-Char to Wk-Isomer (Wk-Isomer-Len:1)
135200             add  1 to Wk-Ptr.
135300*
135400 3132-Exit.
135500     exit.
135600*
135700 3140-Build-Canonical.
135800* Symbol case-fixed to initial capital + lower-case remainder,
135900*    then
136000* "-" + mass digits + lower-cased isomer suffix, if any.
136100     move    spaces to Wk-Canon-Name.
136200     inspect Wk-Sym converting
136300             "abcdefghijklmnopqrstuvwxyz" to
136400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
136500     move    Wk-Sym (1:1) to Wk-Canon-Name (1:1).
136600     if      Wk-Sym-Len > 1
136700             move Wk-Sym (2:Wk-Sym-Len - 1) to Wk-Canon-Name
136800     (2:Wk-Sym-Len - 1)
136900             inspect Wk-Canon-Name (2:Wk-Sym-Len - 1) converting
137000                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
137100                     "abcdefghijklmnopqrstuvwxyz".
137200     move    "-" to Wk-Canon-Name (Wk-Sym-Len + 1:1).
137300     move    Wk-Mass (1:Wk-Mass-Len)
137400             to Wk-Canon-Name (Wk-Sym-Len + 2:Wk-Mass-Len).
137500     if      Wk-Isomer-Len > zero
137600             move Wk-Isomer (1:Wk-Isomer-Len)
137700                  to Wk-Canon-Name (Wk-Sym-Len + 2 +
137800     Wk-Mass-Len:Wk-Isomer-Len).
137900*
138000 3140-Exit.
138100     exit.
138200*
138300 3200-Lookup-Alias.
138400**********************
138500* Business rule - alias lookup.  Key is already normalized by
138600*    3210-
138700* into Wk-Alias-Key before this is called; retry with hyphens
138800*    removed
138900* too if the first lookup misses.
139000*
139100     move    "N" to Wk-Alias-Used.
139200     perform 3201-Scan-Alias-Entry thru 3201-Exit
139300             varying Ali-Ix from 1 by 1
139400             until Ali-Ix > Alias-Tab-Count or Wk-Alias-Used =
139500     "Y".
139600     if      Wk-Alias-Used = "N"
139700             perform 3230-Remove-Hyphens thru 3230-Exit
139800             perform 3201-Scan-Alias-Entry thru 3201-Exit
139900                     varying Ali-Ix from 1 by 1
140000                     until Ali-Ix > Alias-Tab-Count or
140100     Wk-Alias-Used = "Y".
140200*
140300 3200-Exit.
140400     exit.
140500*
140600 3201-Scan-Alias-Entry.
140700     if      Al-Key (Ali-Ix) = Wk-Alias-Key
140800             move Al-Canonical (Ali-Ix) to Wk-Canon-Name
140900             move "Y" to Wk-Alias-Used.
141000*
141100 3201-Exit.
141200     exit.
141300*
141400 3210-Normalize-Alias-Key.
141500* Key normalization - lower-case, spaces and underscores removed.
141600     move    zero to Wk-Compact-Len.
141700     move    spaces to Wk-Compact.
141800     perform 3211-Copy-Key-Char thru 3211-Exit
141900             varying Wk-Ptr from 1 by 1
142000             until Wk-Ptr > 20.
142100     inspect Wk-Compact converting
142200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
142300             "abcdefghijklmnopqrstuvwxyz".
142400     move    Wk-Compact to Wk-Alias-Key.
142500*
142600 3210-Exit.
142700     exit.
142800*
142900 3211-Copy-Key-Char.
143000     move    Wk-Alias-Key (Wk-Ptr:1) to Wk-1-Char.
143100     if      Wk-1-Char not = space and Wk-1-Char not = "_"
143200             add  1 to Wk-Compact-Len
143300             move Wk-1-Char to Wk-Compact (Wk-Compact-Len:1).
143400*
143500 3211-Exit.
143600     exit.
143700*
143800 3220-Record-Unmapped.
143900* Audit visibility - raw name changed only by the regex rules,
144000*    kept
144100* unique and in sorted order (per Bureau Std RC-4) - 3222-/3223-
144200*    find
144300* where the
144400* new name belongs and open up a slot for it rather than just
144500* appending, since append order is NOT the same as sorted order.
144600     move    "N" to Wk-Found-Flag.
144700     perform 3221-Scan-Unmapped thru 3221-Exit
144800             varying Unm-Ix from 1 by 1
144900             until Unm-Ix > Unmapped-Tab-Count or Wk-Found-Flag =
145000     "Y".
145100     if      Wk-Found-Flag = "N" and Unmapped-Tab-Count <
145200     Unmapped-Tab-Max
145300             perform 3222-Find-Insert-Pos thru 3222-Exit
145400             perform 3223-Shift-Unmapped-Down thru 3223-Exit
145500             move Wk-Compact to Unm-Name (Wk-Ins-Pos)
145600             add  1 to Unmapped-Tab-Count.
145700*
145800 3220-Exit.
145900     exit.
146000*
146100 3221-Scan-Unmapped.
146200     if      Unm-Name (Unm-Ix) = Wk-Compact
146300             move "Y" to Wk-Found-Flag.
146400*
146500 3221-Exit.
146600     exit.
146700*
146800 3222-Find-Insert-Pos.
146900* Default to "goes on the end", then look for the first entry that
147000* already sorts after the new name - that is where it belongs.
147100     compute Wk-Ins-Pos = Unmapped-Tab-Count + 1.
147200     move    "N" to Wk-Ins-Found.
147300     perform 3224-Scan-Insert-Pos thru 3224-Exit
147400             varying Unm-Ix from 1 by 1
147500             until Unm-Ix > Unmapped-Tab-Count or Wk-Ins-Found =
147600     "Y".
147700*
147800 3222-Exit.
147900     exit.
148000*
148100 3224-Scan-Insert-Pos.
148200     if      Unm-Name (Unm-Ix) > Wk-Compact
148300             move Unm-Ix to Wk-Ins-Pos
148400             move "Y" to Wk-Ins-Found.
148500*
148600 3224-Exit.
148700     exit.
148800*
148900 3223-Shift-Unmapped-Down.
149000* Open up the slot at Wk-Ins-Pos by sliding everything from there
149100*    to
149200* the current end up by one row, working from the end backwards so
149300* no row is overwritten before it is copied.
149400     perform 3225-Shift-One-Entry thru 3225-Exit
149500             varying Wk-Shift-Ix from Unmapped-Tab-Count by -1
149600             until Wk-Shift-Ix < Wk-Ins-Pos.
149700*
149800 3223-Exit.
149900     exit.
150000*
150100 3225-Shift-One-Entry.
150200     move    Unm-Name (Wk-Shift-Ix) to Unm-Name (Wk-Shift-Ix + 1).
150300*
150400 3225-Exit.
150500     exit.
150600*
150700 3230-Remove-Hyphens.
150800     move    Wk-Alias-Key to Wk-Compact.
150900     move    spaces to Wk-Alias-Key.
151000     move    zero to Wk-Compact-Len.
151100     perform 3231-Copy-Non-Hyphen thru 3231-Exit
151200             varying Wk-Ptr from 1 by 1
151300             until Wk-Ptr > 20.
151400*
151500 3230-Exit.
151600     exit.
151700*
151800 3231-Copy-Non-Hyphen.
151900     move    Wk-Compact (Wk-Ptr:1) to Wk-1-Char.
152000     if      Wk-1-Char not = "-"
152100             add  1 to Wk-Compact-Len
152200             move Wk-1-Char to Wk-Alias-Key (Wk-Compact-Len:1).
152300*
152400 3231-Exit.
152500     exit.
152600*
152700 3300-Counts-Guard.
152800**********************
152900* Business rule - counts-unit guard.  Whole-word cpm/cps, or
153000*    count(s)
153100* optionally followed by /min or /sec, case-insensitive, aborts
153200*    before
153300* any computation.  The unit converter (3410-) independently
153400*    blocks
153500* any text containing count/counts/cpm/cps as a second line of
153600* defence.
153700     move    Wk-Unit-Text to Wk-Unit-Compact.
153800     inspect Wk-Unit-Compact converting
153900             "abcdefghijklmnopqrstuvwxyz" to
154000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
154100     if      Wk-Unit-Compact = "CPM" or Wk-Unit-Compact = "CPS"
154200             move "Y" to WS-Abort-Pending
154300             move 010 to Error-Code
154400             string RC010          delimited by size
154500                    "UNIT="        delimited by size
154600                    Wk-Unit-Compact delimited by size
154700                    into Error-Detail
154800             go to 3300-Exit.
154900     if      Wk-Unit-Compact (1:5) = "COUNT"
155000             move "Y" to WS-Abort-Pending
155100             move 010 to Error-Code
155200             string RC010          delimited by size
155300                    "UNIT="        delimited by size
155400                    Wk-Unit-Compact delimited by size
155500                    into Error-Detail.
155600*
155700 3300-Exit.
155800     exit.
155900*
156000 3400-Convert-Unit.
156100* Entry point kept as the documented hook for the unit-conversion
156200*    step -
156300* actual work is split across 3410-Parse-Unit-Text (used twice,
156400*    once
156500* per side, by 0440-).
156600     continue.
156700*
156800 3400-Exit.
156900     exit.
157000*
157100 3410-Parse-Unit-Text.
157200* Unit parsing - normalize, detect the "/100cm**2" bundle, else
157300*    split
157400* on "/" into numerator and denominator and look each up in the
157500*    table.
157600     move    spaces to Wk-Unit-Compact.
157700     move    zero to Wk-Compact-Len.
157800     perform 3411-Copy-Unit-Char thru 3411-Exit
157900             varying Wk-Ptr from 1 by 1
158000             until Wk-Ptr > 16.
158100     inspect Wk-Unit-Compact converting
158200             "abcdefghijklmnopqrstuvwxyz" to
158300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
158400     move    Wk-Compact-Len to Wk-Unit-Len.
158500*
158600*    Second line of defense - 3300- already guards the sample unit
158700*    before this paragraph ever runs, but the converter is also
158800*    handed
158900*    the LIMIT side's unit text, which 3300- never sees; scan both
159000*    for
159100*    the counts-family tokens regardless of entry point.
159200     move    "N" to Wk-Found-Flag.
159300     perform 3417-Scan-Counts-Token thru 3417-Exit
159400             varying Wk-Ptr from 1 by 1
159500             until Wk-Ptr > 16 or Wk-Found-Flag = "Y".
159600     if      Wk-Found-Flag = "Y"
159700             move "Y" to WS-Abort-Pending
159800             move 010 to Error-Code
159900             string RC010          delimited by size
160000                    "UNIT="        delimited by size
160100                    Wk-Unit-Compact delimited by size
160200                    into Error-Detail
160300             go to 3410-Exit.
160400*
160500     move    spaces to Wk-Num-Part.
160600     move    spaces to Wk-Den-Part.
160700     move    zero to Wk-Slash-Pos.
160800     perform 3412-Find-Slash thru 3412-Exit
160900             varying Wk-Ptr from 1 by 1
161000             until Wk-Ptr > Wk-Unit-Len or Wk-Slash-Pos not =
161100     zero.
161200*
161300     if      Wk-Slash-Pos = zero
161400             move Wk-Unit-Compact (1:Wk-Unit-Len) to Wk-Num-Part
161500     else
161600             move Wk-Unit-Compact (1:Wk-Slash-Pos - 1) to
161700     Wk-Num-Part
161800             move Wk-Unit-Compact (Wk-Slash-Pos + 1:
161900                  Wk-Unit-Len - Wk-Slash-Pos) to Wk-Den-Part
162000             perform 3413-Strip-Caret-Star thru 3413-Exit.
162100*
162200     move    "N" to Wk-Found-Flag.
162300     perform 3414-Scan-Unit-Entry thru 3414-Exit
162400             varying Wk-Sub-1 from 1 by 1
162500             until Wk-Sub-1 > Unit-Tab-Max or Wk-Found-Flag = "Y".
162600     if      Wk-Found-Flag = "N"
162700             move "Y" to WS-Abort-Pending
162800             move 013 to Error-Code
162900             string RC013         delimited by size
163000                    "UNIT="        delimited by size
163100                    Wk-Num-Part    delimited by size
163200                    " NUC="        delimited by size
163300                    Wk-Canon-Name  delimited by size
163400                    into Error-Detail
163500             go to 3410-Exit.
163600*
163700     if      Wk-Den-Part (1:7) = "100CM2"
163800             move "B100CM2" to Wk-Den-Part.
163900* the "/100cm**2" bundle token resolves to one table entry;
164000*    anything
164100* else goes through the denominator scan below on its own
164200*    compacted
164300* code (CM2, M2, G, ...).
164400     if      Wk-Slash-Pos = zero
164500             move space to Wk-Den-Kind
164600             move 1 to Wk-Den-Factor
164700     else
164800             move "N" to Wk-Found-Flag
164900             perform 3415-Scan-Denom-Entry thru 3415-Exit
165000                     varying Wk-Sub-2 from 1 by 1
165100                     until Wk-Sub-2 > Unit-Tab-Max or
165200     Wk-Found-Flag = "Y"
165300             if   Wk-Found-Flag = "N"
165400                  move "Y" to WS-Abort-Pending
165500                  move 013 to Error-Code
165600                  string RC013         delimited by size
165700                         "UNIT="        delimited by size
165800                         Wk-Den-Part    delimited by size
165900                         " NUC="        delimited by size
166000                         Wk-Canon-Name  delimited by size
166100                         into Error-Detail
166200                  go to 3410-Exit.
166300*
166400 3410-Exit.
166500     exit.
166600*
166700 3411-Copy-Unit-Char.
166800     move    Wk-Unit-Text (Wk-Ptr:1) to Wk-1-Char.
166900     if      Wk-1-Char not = space
167000             add  1 to Wk-Compact-Len
167100             move Wk-1-Char to Wk-Unit-Compact (Wk-Compact-Len:1).
167200*
167300 3411-Exit.
167400     exit.
167500*
167600 3412-Find-Slash.
167700     if      Wk-Unit-Compact (Wk-Ptr:1) = "/"
167800             move Wk-Ptr to Wk-Slash-Pos.
167900*
168000 3412-Exit.
168100     exit.
168200*
168300 3413-Strip-Caret-Star.
168400* Removes "^" and "*" from the denominator token so CM^2, CM**2
168500*    and
168600* M^2, M**2 all reduce to the plain CM2 / M2 table codes.
168700     move    Wk-Den-Part to Wk-Unit-Compact.
168800     move    spaces to Wk-Den-Part.
168900     move    zero to Wk-Compact-Len.
169000     perform 3416-Copy-Denom-Char thru 3416-Copy-Exit
169100             varying Wk-Ptr from 1 by 1
169200             until Wk-Ptr > 8.
169300*
169400 3413-Exit.
169500     exit.
169600*
169700 3416-Copy-Denom-Char.
169800     move    Wk-Unit-Compact (Wk-Ptr:1) to Wk-1-Char.
169900     if      Wk-1-Char not = "^" and Wk-1-Char not = "*" and
170000             Wk-1-Char not = space
170100             add  1 to Wk-Compact-Len
170200             move Wk-1-Char to Wk-Den-Part (Wk-Compact-Len:1).
170300*
170400 3416-Copy-Exit.
170500     exit.
170600*
170700 3414-Scan-Unit-Entry.
170800     if      Unit-Code (Wk-Sub-1) = Wk-Num-Part
170900             move Unit-Kind (Wk-Sub-1)   to Wk-Num-Kind
171000             move Unit-Factor (Wk-Sub-1) to Wk-Num-Factor
171100             move "Y" to Wk-Found-Flag.
171200*
171300 3414-Exit.
171400     exit.
171500*
171600 3415-Scan-Denom-Entry.
171700     if      Unit-Code (Wk-Sub-2) = Wk-Den-Part
171800             move Unit-Kind (Wk-Sub-2)   to Wk-Den-Kind
171900             move Unit-Factor (Wk-Sub-2) to Wk-Den-Factor
172000             move "Y" to Wk-Found-Flag.
172100*
172200 3415-Exit.
172300     exit.
172400*
172500 3417-Scan-Counts-Token.
172600     if      Wk-Ptr <= 14 and
172700             (Wk-Unit-Compact (Wk-Ptr:3) = "CPM" or
172800              Wk-Unit-Compact (Wk-Ptr:3) = "CPS")
172900             move "Y" to Wk-Found-Flag
173000     else
173100             if    Wk-Ptr <= 12 and
173200                   Wk-Unit-Compact (Wk-Ptr:5) = "COUNT"
173300                   move "Y" to Wk-Found-Flag.
173400*
173500 3417-Exit.
173600     exit.
173700*
173800 3500-Compute-Sqrt.
173900**********************
174000* Business rule support - square root by Newton-Raphson, since no
174100* intrinsic FUNCTION is used in this shop's batch code.  Sq-Input
174200*    is
174300* the radicand (always >= 0 here, a sum of squares); Sq-Guess
174400*    comes
174500* back as the root.
174600     if      Sq-Input <= zero
174700             move zero to Sq-Guess
174800             go to 3500-Exit.
174900     move    Sq-Input to Sq-Guess.
175000     move    zero to Sq-Iterations.
175100     move    1 to Sq-Diff.
175200*    Sq-Diff primed above to a value outside the convergence band
175300*    -
175400*    the until-test below runs BEFORE the first 3510- call, so an
175500*    un-primed (possibly zero) Sq-Diff would skip the iteration
175600*    entirely and leave Sq-Guess as the raw radicand, not its
175700*    root.
175800     perform 3510-Newton-Step thru 3510-Exit
175900             until Sq-Iterations > 25 or
176000                   (Sq-Diff < 0.0000001 and Sq-Diff > -0.0000001).
176100*
176200 3500-Exit.
176300     exit.
176400*
176500 3510-Newton-Step.
176600     move    Sq-Guess to Sq-Prev-Guess.
176700     compute Sq-Guess rounded =
176800             (Sq-Guess + (Sq-Input / Sq-Guess)) / 2.
176900     compute Sq-Diff = Sq-Guess - Sq-Prev-Guess.
177000     add     1 to Sq-Iterations.
177100*
177200 3510-Exit.
177300     exit.
177400*
177500 3600-Format-Sigfig.
177600**********************
177700* Business rule - 4 significant figures, value + limit unit, into
177800* Sf-Edited.  Determines the magnitude via 3610-/3620-, then
177900*    rounds
178000* to (3 - magnitude) decimal places using the power-of-ten table.
178100     move    Sf-Value to Sg-Value.
178200     if      Sg-Value < 0
178300             move "-" to Sg-Sign
178400             compute Sg-Abs = Sg-Value * -1
178500     else
178600             move " " to Sg-Sign
178700             move Sg-Value to Sg-Abs.
178800     move    zero to Sg-Exp.
178900     if      Sg-Abs not = zero
179000             perform 3610-Scale-Down thru 3610-Exit
179100                     until Sg-Abs < 10
179200             perform 3620-Scale-Up thru 3620-Exit
179300                     until Sg-Abs >= 1 or Sg-Abs = zero.
179400     compute Sg-Dec-Signed = 3 - Sg-Exp.
179500*    A value with 5 or more integer digits (Sg-Exp > 3) gets a
179600*    negative Sg-Dec-Signed here - that is not
179700*    "no decimal places",
179800*    it means the 4th significant figure falls IN the integer
179900*    part,
180000*    so the rounding has to shift the other way (3640-) or the 5th
180100*    and later integer digits never get dropped.
180200     if      Sg-Dec-Signed >= 0
180300             perform 3630-Round-Small-Value thru 3630-Exit
180400     else
180500             perform 3640-Round-Large-Value thru 3640-Exit.
180600     move    Sg-Rounded to Sg-Display.
180700     move    spaces to Sf-Edited.
180800     string  Sg-Display delimited by size
180900             " " delimited by size
181000             Sf-Unit delimited by size
181100             into Sf-Edited.
181200*
181300 3600-Exit.
181400     exit.
181500*
181600 3610-Scale-Down.
181700     divide  Sg-Abs by 10 giving Sg-Abs.
181800     add     1 to Sg-Exp.
181900*
182000 3610-Exit.
182100     exit.
182200*
182300 3620-Scale-Up.
182400     multiply Sg-Abs by 10 giving Sg-Abs.
182500     subtract 1 from Sg-Exp.
182600*
182700 3620-Exit.
182800     exit.
182900*
183000 3630-Round-Small-Value.
183100**********************
183200* Magnitude under 10**4 - 3 - Sg-Exp decimal places covers the
183300*    fourth
183400* significant figure, so round to that many places the ordinary
183500*    way.
183600     move    Sg-Dec-Signed to Sg-Decimals.
183700     if      Sg-Decimals > 9
183800             move 9 to Sg-Decimals.
183900     compute Sg-Scaled rounded =
184000             Sg-Value * Pow10-Entry (Sg-Decimals + 1).
184100     compute Sg-Rounded rounded =
184200             Sg-Scaled / Pow10-Entry (Sg-Decimals + 1).
184300*
184400 3630-Exit.
184500     exit.
184600*
184700 3640-Round-Large-Value.
184800**********************
184900* Magnitude 10**4 or over - the fourth significant figure falls
185000* inside the integer part, so shift the OTHER way: divide down
185100*    past
185200* the digits being dropped, round, then multiply back up.  No
185300* decimal places are shown, so Sg-Decimals stays zero.
185400     compute Sg-Shift = Sg-Dec-Signed * -1.
185500     if      Sg-Shift > 9
185600             move 9 to Sg-Shift.
185700     move    zero to Sg-Decimals.
185800     compute Sg-Scaled rounded =
185900             Sg-Value / Pow10-Entry (Sg-Shift + 1).
186000     compute Sg-Rounded rounded =
186100             Sg-Scaled * Pow10-Entry (Sg-Shift + 1).
186200*
186300 3640-Exit.
186400     exit.
186500*
186600 9000-Abort-Run.
186700**********************
186800* Kept as the documented hook for the abort-run step - abort
186900*    messaging
187000* is folded into 0800-Write-Audit (ABORT-REASON= line) so a
187100*    partial
187200* audit record always exists, even for a run that never reaches a
187300* result.
187400     continue.
187500*
187600 9000-Exit.
187700     exit.
